000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      txbwdrvr.cpy                                            *
000131*      (C) Copyright Metrocab Data Services. All Rights        *
000132*      Reserved.                                                *
000133*      Element of the Metrocab Nightly Medallion Batch suite    *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* Driver record. Same 50-byte layout covers the bronze-stage
000300* copy and the silver-stage copy; the vehicle-type 88-level
000400* below is the one place the legal-vehicle-type rule is coded,
000500* referenced by TXB02's 320-FILTER-VEHICLE-TYPE paragraph and by
000600* TXB03 when it has to re-validate a driver pulled off the
000700* silver file.
000800*
000900* AMENDMENT HISTORY
000910*   DATE     AUTH  DESC                                 CR#
000920*   03/14/94 RDS   ORIGINAL COPYBOOK                    CR0118
000930*   08/22/96 RDS   ADDED 'MINI' TO VALID-VEHICLE-TYPE -  CR0251
000931*                  NEW FLEET CLASS PER MARKETING REQUEST
001000*
001100     05  TXW-DRVR-ID                 PIC X(10).
001200     05  TXW-DRVR-NAME                PIC X(30).
001300     05  TXW-DRVR-VEHICLE-TYPE        PIC X(10).
001310         88  TXW-DRVR-VEH-VALID     VALUE 'Sedan     '
001320                                          'SUV       '
001330                                          'Hatchback '
001340                                          'Mini      '.
001400     05  FILLER                      PIC X(02) VALUE SPACES.
