000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      txbwpayb.cpy                                            *
000131*      (C) Copyright Metrocab Data Services. All Rights        *
000132*      Reserved.                                                *
000133*      Element of the Metrocab Nightly Medallion Batch suite    *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* Payment record, BRONZE stage - raw copy of the payments feed,
000300* fare still plain text and MODE-OF-PAYMENT still whatever the
000400* feed sent (including spaces).
000500*
000600* AMENDMENT HISTORY
000610*   DATE     AUTH  DESC                                 CR#
000620*   03/14/94 RDS   ORIGINAL COPYBOOK                    CR0118
000700*
000800     05  TXW-PAYB-ID                 PIC X(10).
000900     05  TXW-PAYB-TRIP-ID             PIC X(10).
001000     05  TXW-PAYB-FARE-TEXT           PIC X(10).
001100     05  TXW-PAYB-MODE                PIC X(12).
001200     05  FILLER                      PIC X(02) VALUE SPACES.
