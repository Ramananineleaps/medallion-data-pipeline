000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      txbwpays.cpy                                            *
000131*      (C) Copyright Metrocab Data Services. All Rights        *
000132*      Reserved.                                                *
000133*      Element of the Metrocab Nightly Medallion Batch suite    *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* Payment record, SILVER stage. PAY-FARE-INVALID mirrors
000300* TXW-TRNS-FARE-INVALID on the trip silver record - see the
000400* amendment history in TXBWTRNS for why the flag was added.
000500*
000600* AMENDMENT HISTORY
000610*   DATE     AUTH  DESC                                 CR#
000620*   03/14/94 RDS   ORIGINAL COPYBOOK                    CR0118
000630*   02/01/95 RDS   ADDED PAY-FARE-INVALID FLAG           CR0162
000700*
000800     05  TXW-PAYS-ID                 PIC X(10).
000900     05  TXW-PAYS-TRIP-ID             PIC X(10).
001000     05  TXW-PAYS-FARE               PIC S9(7)V99 COMP-3.
001100     05  TXW-PAYS-FARE-INVALID        PIC X(01).
001110         88  TXW-PAYS-FARE-IS-INVALID   VALUE 'Y'.
001120         88  TXW-PAYS-FARE-IS-VALID     VALUE 'N'.
001200     05  TXW-PAYS-MODE                PIC X(12).
001300     05  FILLER                      PIC X(02) VALUE SPACES.
