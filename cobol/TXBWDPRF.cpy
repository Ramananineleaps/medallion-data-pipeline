000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      txbwdprf.cpy                                            *
000131*      (C) Copyright Metrocab Data Services. All Rights        *
000132*      Reserved.                                                *
000133*      Element of the Metrocab Nightly Medallion Batch suite    *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* Driver-performance record, GOLD stage. One row per driver who
000300* has at least one surviving silver trip (inner match on driver)
000400* - written fresh every run by TXB03's 200-series.
000500*
000600* AMENDMENT HISTORY
000610*   DATE     AUTH  DESC                                 CR#
000620*   04/02/94 RDS   ORIGINAL COPYBOOK                    CR0119
000700*
000800     05  TXW-DPRF-DRVR-ID             PIC X(10).
000900     05  TXW-DPRF-DRVR-NAME           PIC X(30).
001000     05  TXW-DPRF-VEHICLE-TYPE        PIC X(10).
001100     05  TXW-DPRF-TRIPS-COUNT         PIC 9(07) COMP-3.
001200     05  TXW-DPRF-TOTAL-FARE          PIC S9(9)V99 COMP-3.
001300     05  TXW-DPRF-AVG-FARE            PIC S9(7)V99 COMP-3.
001400     05  FILLER                      PIC X(02) VALUE SPACES.
