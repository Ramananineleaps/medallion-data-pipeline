000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. TXB02.
000030 AUTHOR.       R D STONE.
000040 INSTALLATION. METROCAB DATA SERVICES.
000050 DATE-WRITTEN. MARCH 1994.
000060 DATE-COMPILED.
000070 SECURITY.     NONE.
000080*
000090*-------------------------------------------------------------*
000100*                                                             *
000110*               @BANNER_START@                                *
000120*      txb02.cbl                                              *
000130*      (C) Copyright Metrocab Data Services.                  *
000140*      All Rights Reserved.                                   *
000150*                                                             *
000160* Element of the Nightly Medallion Batch suite                *
000170*               @BANNER_END@                                  *
000180*                                                             *
000190*-------------------------------------------------------------*
000200*
000210***************************************************************
000220*    DESCRIPTION
000230*
000240* SILVER BUILDER. Reads the four bronze files TXB01 produced
000250* and turns them into the trusted, cleansed tables the gold
000260* step can join against without any further checking:
000270*   - dedupe each table on its primary key, first one in wins
000280*   - parse TRIP-FARE text on trips and payments into a real
000290*     packed amount, flagging anything that won't parse
000300*   - blank out SIGNUP-DATE when it is not a real YYYY-MM-DD
000310*   - drop any driver whose vehicle type is not one of the
000320*     four we operate (see TXBWDRVR 88-level)
000330*   - cascade the foreign keys: a trip needs a surviving
000340*     customer AND a surviving driver, a payment needs a
000350*     surviving trip - in that order
000360* and to keep one DQ-AUDIT record per table so Ops has a count
000370* of how much of last night's feed we had to work around.
000380*
000390***************************************************************
000400*     AMENDMENT HISTORY
000410*
000420*      DATE       AUTHOR   DESCRIPTION                    CR#
000430*      03/16/94   RDS      ORIGINAL PROGRAM               CR0120
000440*      02/01/95   RDS      INVALID-FARE FLAG CARRIED TO   CR0162
000450*                          SILVER, SEE TXBWTRNS/TXBWPAYS
000460*      11/12/98   PKM      Y2K REVIEW - SIGNUP-DATE YEAR  CR0477
000470*                          FIELD IS ALREADY FOUR DIGITS,
000480*                          NO CENTURY WINDOW NEEDED HERE
000490*      05/03/01   LJH      PAYMENTS FK NOW CHECKS AGAINST CR0512
000500*                          SURVIVING TRIPS, NOT RAW BRONZE
000510*                          TRIPS (WAS LETTING ORPHANS THROUGH)
000520*
000530***************************************************************
000540*     FILES
000550*
000560*     CUSTBRZ/DRVRBRZ/TRIPBRZ/PAYBRZ - bronze stage, input
000570*     CUSTSLV/DRVRSLV/TRIPSLV/PAYSLV - silver stage, replaced
000580*         in full every run
000590*     DQLOG - data-quality audit log, appended
000600*
000610***************************************************************
000620*     CICS RESOURCES
000630*
000640*     N/A - BATCH PROGRAM, NO CICS RESOURCES USED
000650*
000660***************************************************************
000670*     UTILITIES
000680*
000690*     N/A
000700*
000710***************************************************************
000720*     COPYBOOKS
000730*
000740*     TXBWCUST - Customer record          TXBWTRNB - Trip, bronze
000750*     TXBWDRVR - Driver record             TXBWTRNS - Trip, silver
000760*     TXBWPAYB - Payment, bronze           TXBWPAYS - Payment, silver
000770*     TXBWDQA  - DQ-audit record           TXBWCTRL - Control area
000780*
000790***************************************************************
000800*
000810 ENVIRONMENT DIVISION.
000820 CONFIGURATION SECTION.
000830 SPECIAL-NAMES.
000840     C01 IS TOP-OF-FORM.
000850 INPUT-OUTPUT SECTION.
000860 FILE-CONTROL.
000870*
000880     SELECT CUSTBRZ ASSIGN TO CUSTBRZ FILE STATUS IS WS-CB-STAT.
000890     SELECT DRVRBRZ ASSIGN TO DRVRBRZ FILE STATUS IS WS-DB-STAT.
000900     SELECT TRIPBRZ ASSIGN TO TRIPBRZ FILE STATUS IS WS-TB-STAT.
000910     SELECT PAYBRZ  ASSIGN TO PAYBRZ  FILE STATUS IS WS-PB-STAT.
000920     SELECT CUSTSLV ASSIGN TO CUSTSLV FILE STATUS IS WS-CS-STAT.
000930     SELECT DRVRSLV ASSIGN TO DRVRSLV FILE STATUS IS WS-DS-STAT.
000940     SELECT TRIPSLV ASSIGN TO TRIPSLV FILE STATUS IS WS-TS-STAT.
000950     SELECT PAYSLV  ASSIGN TO PAYSLV  FILE STATUS IS WS-PS-STAT.
000960     SELECT DQLOG   ASSIGN TO DQLOG   FILE STATUS IS WS-DQ-STAT.
000970*
000980 DATA DIVISION.
000990 FILE SECTION.
001000*
001010 FD  CUSTBRZ LABEL RECORDS ARE STANDARD.
001020 01  TXI-CUST-REC.
001030     COPY TXBWCUST REPLACING ==TXW-CUST== BY ==TXI-CUST==.
001040 FD  DRVRBRZ LABEL RECORDS ARE STANDARD.
001050 01  TXI-DRVR-REC.
001060     COPY TXBWDRVR REPLACING ==TXW-DRVR== BY ==TXI-DRVR==.
001070 FD  TRIPBRZ LABEL RECORDS ARE STANDARD.
001080 01  TXI-TRNB-REC.
001090     COPY TXBWTRNB REPLACING ==TXW-TRNB== BY ==TXI-TRNB==.
001100 FD  PAYBRZ  LABEL RECORDS ARE STANDARD.
001110 01  TXI-PAYB-REC.
001120     COPY TXBWPAYB REPLACING ==TXW-PAYB== BY ==TXI-PAYB==.
001130*
001140 FD  CUSTSLV LABEL RECORDS ARE STANDARD RECORDING MODE IS F.
001150 01  TXO-CUST-REC.
001160     COPY TXBWCUST REPLACING ==TXW-CUST== BY ==TXO-CUST==.
001170 FD  DRVRSLV LABEL RECORDS ARE STANDARD RECORDING MODE IS F.
001180 01  TXO-DRVR-REC.
001190     COPY TXBWDRVR REPLACING ==TXW-DRVR== BY ==TXO-DRVR==.
001200 FD  TRIPSLV LABEL RECORDS ARE STANDARD RECORDING MODE IS F.
001210 01  TXO-TRNS-REC.
001220     COPY TXBWTRNS REPLACING ==TXW-TRNS== BY ==TXO-TRNS==.
001230 FD  PAYSLV  LABEL RECORDS ARE STANDARD RECORDING MODE IS F.
001240 01  TXO-PAYS-REC.
001250     COPY TXBWPAYS REPLACING ==TXW-PAYS== BY ==TXO-PAYS==.
001260*
001270 FD  DQLOG   LABEL RECORDS ARE STANDARD RECORDING MODE IS F.
001280 01  TXO-DQA-REC.
001290     COPY TXBWDQA REPLACING ==TXW-DQA== BY ==TXO-DQA==.
001300*
001310 WORKING-STORAGE SECTION.
001320*
001330 01  WS-DEBUG-DETAILS.
001340     05  FILLER                   PIC X(32)
001350           VALUE 'TXB02---------WORKING STORAGE  '.
001360*
001370 01  WS-FILE-STATUSES.
001380     05  WS-CB-STAT PIC X(02) VALUE SPACES.
001390     05  WS-DB-STAT PIC X(02) VALUE SPACES.
001400     05  WS-TB-STAT PIC X(02) VALUE SPACES.
001410     05  WS-PB-STAT PIC X(02) VALUE SPACES.
001420     05  WS-CS-STAT PIC X(02) VALUE SPACES.
001430     05  WS-DS-STAT PIC X(02) VALUE SPACES.
001440     05  WS-TS-STAT PIC X(02) VALUE SPACES.
001450     05  WS-PS-STAT PIC X(02) VALUE SPACES.
001460     05  WS-DQ-STAT PIC X(02) VALUE SPACES.
001470*
001480 01  WS-SWITCHES.
001490     05  WS-CB-EOF   PIC X(01) VALUE 'N'.
001500     05  WS-DB-EOF   PIC X(01) VALUE 'N'.
001510     05  WS-TB-EOF   PIC X(01) VALUE 'N'.
001520     05  WS-PB-EOF   PIC X(01) VALUE 'N'.
001530     05  WS-FOUND-SW PIC X(01) VALUE 'N'.
001540         88  WS-FOUND            VALUE 'Y'.
001550         88  WS-NOT-FOUND        VALUE 'N'.
001560     05  WS-PAY-ROWS-ACCUM PIC 9(07) COMP-3 VALUE 0.
001570*
001580***************************************************************
001590* In-memory customer table - also doubles as the dedupe check
001600* and the FK lookup that trips validate their CUSTOMER-ID
001610* against. 2,000 active riders is comfortably above what
001620* the Ops desk has ever seen on a single night's extract.
001630***************************************************************
001640 01  WS-CUST-TABLE.
001650     05  WS-CUST-COUNT            PIC 9(05) COMP-3 VALUE 0.
001660     05  WS-CUST-ENTRY OCCURS 2000 TIMES
001670                       INDEXED BY CUST-NDX.
001680         10  WS-CUST-E-ID         PIC X(10).
001690         10  WS-CUST-E-NAME       PIC X(30).
001700         10  WS-CUST-E-DATE       PIC X(10).
001710*
001720***************************************************************
001730* In-memory driver table - survivors of the vehicle-type
001740* filter only. Doubles as the FK lookup for trips.
001750***************************************************************
001760 01  WS-DRVR-TABLE.
001770     05  WS-DRVR-COUNT            PIC 9(05) COMP-3 VALUE 0.
001780     05  WS-DRVR-ENTRY OCCURS 500 TIMES
001790                       INDEXED BY DRVR-NDX.
001800         10  WS-DRVR-E-ID         PIC X(10).
001810         10  WS-DRVR-E-NAME       PIC X(30).
001820         10  WS-DRVR-E-VEH-TYPE   PIC X(10).
001830*
001840***************************************************************
001850* In-memory trip table - survivors of dedupe + FK cascade.
001860* Doubles as the FK lookup for payments.
001870***************************************************************
001880 01  WS-TRIP-TABLE.
001890     05  WS-TRIP-COUNT            PIC 9(05) COMP-3 VALUE 0.
001900     05  WS-TRIP-ENTRY OCCURS 10000 TIMES
001910                       INDEXED BY TRIP-NDX.
001920         10  WS-TRIP-E-ID         PIC X(10).
001930         10  WS-TRIP-E-CUST-ID    PIC X(10).
001940         10  WS-TRIP-E-DRVR-ID    PIC X(10).
001950         10  WS-TRIP-E-PICKUP     PIC X(20).
001960         10  WS-TRIP-E-DROP       PIC X(20).
001970         10  WS-TRIP-E-FARE       PIC S9(7)V99 COMP-3.
001980         10  WS-TRIP-E-FARE-INV   PIC X(01).
001990*
002000***************************************************************
002010* Payments get written straight through as they are read, no
002020* second table needed downstream of them.
002030***************************************************************
002040 01  WS-PAY-SEEN-TABLE.
002050     05  WS-PAY-COUNT             PIC 9(05) COMP-3 VALUE 0.
002060     05  WS-PAY-ENTRY OCCURS 10000 TIMES
002070                       INDEXED BY PAY-NDX.
002080         10  WS-PAY-E-ID          PIC X(10).
002090*
002100***************************************************************
002110* Fare/date text-validation work area. WS-FARE-CHARS and
002120* WS-DATE-PARTS below are REDEFINES of the same raw text the
002130* bronze record handed us - one byte-table view for scanning,
002140* one structured view for the date's YYYY-MM-DD pieces.
002150***************************************************************
002160 01  WS-FARE-TEXT                 PIC X(10).
002170 01  WS-FARE-CHARS REDEFINES WS-FARE-TEXT.
002180     05  WS-FARE-CHAR             PIC X(01) OCCURS 10 TIMES.
002190 01  WS-FARE-DIGITS REDEFINES WS-FARE-TEXT.
002200     05  WS-FARE-DIGIT            PIC 9(01) OCCURS 10 TIMES.
002210*
002220 01  WS-DATE-TEXT                 PIC X(10).
002230 01  WS-DATE-PARTS REDEFINES WS-DATE-TEXT.
002240     05  WS-DATE-YYYY             PIC X(04).
002250     05  WS-DATE-DASH1            PIC X(01).
002260     05  WS-DATE-MM               PIC X(02).
002270     05  WS-DATE-DASH2            PIC X(01).
002280     05  WS-DATE-DD               PIC X(02).
002290*
002300 01  WS-FARE-WORK.
002310     05  WS-FARE-VALID-SW         PIC X(01) VALUE 'N'.
002320         88  WS-FARE-IS-VALID         VALUE 'Y'.
002330     05  WS-FARE-ERROR-SW         PIC X(01) VALUE 'N'.
002340     05  WS-FARE-SAW-SIGN-SW      PIC X(01) VALUE 'N'.
002350     05  WS-FARE-SAW-DOT-SW       PIC X(01) VALUE 'N'.
002360     05  WS-FARE-SAW-DIGIT-SW     PIC X(01) VALUE 'N'.
002370     05  WS-FARE-STOPPED-SW       PIC X(01) VALUE 'N'.
002380     05  WS-FARE-NEGATIVE-SW      PIC X(01) VALUE 'N'.
002390     05  WS-FARE-DEC-DIGITS       PIC 9(01) COMP VALUE 0.
002400     05  WS-FARE-INT-VALUE        PIC 9(07) COMP VALUE 0.
002410     05  WS-FARE-DEC-VALUE        PIC 9(02) COMP VALUE 0.
002420     05  WS-FARE-RESULT           PIC S9(7)V99 COMP-3 VALUE 0.
002430     05  WS-FARE-IDX              PIC 9(02) COMP VALUE 0.
002440*
002450 01  WS-MISSING-WORK.
002460     05  WS-MISSING-CUSTOMERS     PIC 9(09) COMP-3 VALUE 0.
002470     05  WS-MISSING-DRIVERS       PIC 9(09) COMP-3 VALUE 0.
002480     05  WS-INVALID-TRIP-FARE     PIC 9(09) COMP-3 VALUE 0.
002490     05  WS-INVALID-PAY-FARE      PIC 9(09) COMP-3 VALUE 0.
002500*
002510* Edited views, printed on the run log - moved in explicitly,
002520* not redefined, since WS-MISSING-WORK above is packed COMP-3.
002530*
002540 01  WS-MISSING-WORK-EDIT.
002550     05  WS-MISSING-CUST-ED       PIC ZZZ,ZZZ,ZZ9.
002560     05  WS-MISSING-DRVR-ED       PIC ZZZ,ZZZ,ZZ9.
002570     05  WS-INVALID-TRIP-ED       PIC ZZZ,ZZZ,ZZ9.
002580     05  WS-INVALID-PAY-ED        PIC ZZZ,ZZZ,ZZ9.
002590*
002600 01  WS-ROW-COUNTERS.
002610     05  WS-CUST-ROWS-ED          PIC ZZZ,ZZZ,ZZ9.
002620     05  WS-DRVR-ROWS-ED          PIC ZZZ,ZZZ,ZZ9.
002630     05  WS-TRIP-ROWS-ED          PIC ZZZ,ZZZ,ZZ9.
002640     05  WS-PAY-ROWS-ED           PIC ZZZ,ZZZ,ZZ9.
002650*
002660 01  WS-LITERALS.
002670     COPY TXBWLITS.
002680*
002690 LINKAGE SECTION.
002700 01  LK-CONTROL-AREA.
002710     COPY TXBWCTRL.
002720*
002730***************************************************************
002740 PROCEDURE DIVISION USING LK-CONTROL-AREA.
002750***************************************************************
002760*
002770 000-MAIN.
002780     PERFORM 100-LOAD-CUSTOMERS THRU 100-EXIT.
002790     PERFORM 150-LOAD-DRIVERS   THRU 150-EXIT.
002800     PERFORM 200-LOAD-TRIPS     THRU 200-EXIT.
002810     PERFORM 250-LOAD-PAYMENTS  THRU 250-EXIT.
002820     PERFORM 300-WRITE-CUST-SILVER THRU 300-EXIT.
002830     PERFORM 310-WRITE-DRVR-SILVER THRU 310-EXIT.
002840     PERFORM 320-WRITE-TRIP-SILVER THRU 320-EXIT.
002850     PERFORM 330-WRITE-PAY-SILVER  THRU 330-EXIT.
002860     PERFORM 400-COUNT-MISSING-VALUES.
002870     PERFORM 500-WRITE-DQ-AUDIT THRU 500-EXIT.
002880     PERFORM 600-PRINT-DQ-WARNINGS.
002890     MOVE +0 TO TXW-CTL-RETURN-CODE.
002900     GOBACK.
002910*
002920***************************************************************
002930* 100 SERIES - CUSTOMERS: dedupe on CUSTOMER-ID, parse
002940* SIGNUP-DATE, keep first occurrence only.
002950***************************************************************
002960 100-LOAD-CUSTOMERS.
002970     OPEN INPUT CUSTBRZ.
002980     IF WS-CB-STAT NOT = TXW-FS-OK
002990         MOVE 'Y' TO WS-CB-EOF
003000     END-IF.
003010     PERFORM 110-CUSTOMER-READ-LOOP THRU 110-EXIT
003020         UNTIL WS-CB-EOF = 'Y'.
003030     CLOSE CUSTBRZ.
003040 100-EXIT.
003050     EXIT.
003060*
003070 110-CUSTOMER-READ-LOOP.
003080     READ CUSTBRZ INTO TXI-CUST-REC
003090         AT END
003100             MOVE 'Y' TO WS-CB-EOF
003110             GO TO 110-EXIT
003120     END-READ.
003130     SET WS-NOT-FOUND TO TRUE.
003140     SET CUST-NDX TO 1.
003150     SEARCH WS-CUST-ENTRY
003160         AT END
003170             SET WS-NOT-FOUND TO TRUE
003180         WHEN WS-CUST-E-ID (CUST-NDX) = TXI-CUST-ID
003190             SET WS-FOUND TO TRUE
003200     END-SEARCH.
003210     IF WS-NOT-FOUND
003220         MOVE TXI-CUST-SIGNUP-DATE TO WS-DATE-TEXT
003230         PERFORM 120-VALIDATE-SIGNUP-DATE
003240         ADD 1 TO WS-CUST-COUNT
003250         SET CUST-NDX TO WS-CUST-COUNT
003260         MOVE TXI-CUST-ID   TO WS-CUST-E-ID (CUST-NDX)
003270         MOVE TXI-CUST-NAME TO WS-CUST-E-NAME (CUST-NDX)
003280         MOVE WS-DATE-TEXT TO WS-CUST-E-DATE (CUST-NDX)
003290     END-IF.
003300 110-EXIT.
003310     EXIT.
003320*
003330***************************************************************
003340* Validates WS-DATE-TEXT in place as YYYY-MM-DD; an unparseable
003350* value is replaced with spaces. Dashes must be literal '-',
003360* YYYY/MM/DD must all be numeric, MM 01-12, DD 01-31.
003370***************************************************************
003380 120-VALIDATE-SIGNUP-DATE.
003390     IF WS-DATE-YYYY IS NOT NUMERIC
003400         OR WS-DATE-DASH1 NOT = '-'
003410         OR WS-DATE-MM   IS NOT NUMERIC
003420         OR WS-DATE-DASH2 NOT = '-'
003430         OR WS-DATE-DD   IS NOT NUMERIC
003440         MOVE SPACES TO WS-DATE-TEXT
003450     ELSE
003460         IF WS-DATE-MM < '01' OR WS-DATE-MM > '12'
003470             MOVE SPACES TO WS-DATE-TEXT
003480         ELSE
003490             IF WS-DATE-DD < '01' OR WS-DATE-DD > '31'
003500                 MOVE SPACES TO WS-DATE-TEXT
003510             END-IF
003520         END-IF
003530     END-IF.
003540*
003550***************************************************************
003560* 150 SERIES - DRIVERS: dedupe on DRIVER-ID, drop on vehicle
003570* type not in TXBWDRVR's VALID-VEHICLE-TYPE 88-level list.
003580***************************************************************
003590 150-LOAD-DRIVERS.
003600     OPEN INPUT DRVRBRZ.
003610     IF WS-DB-STAT NOT = TXW-FS-OK
003620         MOVE 'Y' TO WS-DB-EOF
003630     END-IF.
003640     PERFORM 160-DRIVER-READ-LOOP THRU 160-EXIT
003650         UNTIL WS-DB-EOF = 'Y'.
003660     CLOSE DRVRBRZ.
003670 150-EXIT.
003680     EXIT.
003690*
003700 160-DRIVER-READ-LOOP.
003710     READ DRVRBRZ INTO TXI-DRVR-REC
003720         AT END
003730             MOVE 'Y' TO WS-DB-EOF
003740             GO TO 160-EXIT
003750     END-READ.
003760     IF NOT TXI-DRVR-VEH-VALID
003770         GO TO 160-EXIT
003780     END-IF.
003790     SET WS-NOT-FOUND TO TRUE.
003800     SET DRVR-NDX TO 1.
003810     SEARCH WS-DRVR-ENTRY
003820         AT END
003830             SET WS-NOT-FOUND TO TRUE
003840         WHEN WS-DRVR-E-ID (DRVR-NDX) = TXI-DRVR-ID
003850             SET WS-FOUND TO TRUE
003860     END-SEARCH.
003870     IF WS-NOT-FOUND
003880         ADD 1 TO WS-DRVR-COUNT
003890         SET DRVR-NDX TO WS-DRVR-COUNT
003900         MOVE TXI-DRVR-ID       TO WS-DRVR-E-ID (DRVR-NDX)
003910         MOVE TXI-DRVR-NAME     TO WS-DRVR-E-NAME (DRVR-NDX)
003920         MOVE TXI-DRVR-VEHICLE-TYPE
003930                                TO WS-DRVR-E-VEH-TYPE (DRVR-NDX)
003940     END-IF.
003950 160-EXIT.
003960     EXIT.
003970*
003980***************************************************************
003990* 200 SERIES - TRIPS: dedupe on TRIP-ID, parse TRIP-FARE text,
004000* then cascade FK - customer first, then driver.
004010***************************************************************
004020 200-LOAD-TRIPS.
004030     OPEN INPUT TRIPBRZ.
004040     IF WS-TB-STAT NOT = TXW-FS-OK
004050         MOVE 'Y' TO WS-TB-EOF
004060     END-IF.
004070     PERFORM 210-TRIP-READ-LOOP THRU 210-EXIT
004080         UNTIL WS-TB-EOF = 'Y'.
004090     CLOSE TRIPBRZ.
004100 200-EXIT.
004110     EXIT.
004120*
004130 210-TRIP-READ-LOOP.
004140     READ TRIPBRZ INTO TXI-TRNB-REC
004150         AT END
004160             MOVE 'Y' TO WS-TB-EOF
004170             GO TO 210-EXIT
004180     END-READ.
004190     SET WS-NOT-FOUND TO TRUE.
004200     SET TRIP-NDX TO 1.
004210     SEARCH WS-TRIP-ENTRY
004220         AT END
004230             SET WS-NOT-FOUND TO TRUE
004240         WHEN WS-TRIP-E-ID (TRIP-NDX) = TXI-TRNB-ID
004250             SET WS-FOUND TO TRUE
004260     END-SEARCH.
004270     IF WS-FOUND
004280         GO TO 210-EXIT
004290     END-IF.
004300     SET WS-NOT-FOUND TO TRUE.
004310     SET CUST-NDX TO 1.
004320     SEARCH WS-CUST-ENTRY
004330         AT END
004340             SET WS-NOT-FOUND TO TRUE
004350         WHEN WS-CUST-E-ID (CUST-NDX) = TXI-TRNB-CUST-ID
004360             SET WS-FOUND TO TRUE
004370     END-SEARCH.
004380     IF WS-NOT-FOUND
004390         GO TO 210-EXIT
004400     END-IF.
004410     SET WS-NOT-FOUND TO TRUE.
004420     SET DRVR-NDX TO 1.
004430     SEARCH WS-DRVR-ENTRY
004440         AT END
004450             SET WS-NOT-FOUND TO TRUE
004460         WHEN WS-DRVR-E-ID (DRVR-NDX) = TXI-TRNB-DRVR-ID
004470             SET WS-FOUND TO TRUE
004480     END-SEARCH.
004490     IF WS-NOT-FOUND
004500         GO TO 210-EXIT
004510     END-IF.
004520     MOVE TXI-TRNB-FARE-TEXT TO WS-FARE-TEXT.
004530     PERFORM 220-VALIDATE-FARE-TEXT.
004540     ADD 1 TO WS-TRIP-COUNT.
004550     SET TRIP-NDX TO WS-TRIP-COUNT.
004560     MOVE TXI-TRNB-ID        TO WS-TRIP-E-ID (TRIP-NDX).
004570     MOVE TXI-TRNB-CUST-ID   TO WS-TRIP-E-CUST-ID (TRIP-NDX).
004580     MOVE TXI-TRNB-DRVR-ID   TO WS-TRIP-E-DRVR-ID (TRIP-NDX).
004590     MOVE TXI-TRNB-PICKUP-LOC TO WS-TRIP-E-PICKUP (TRIP-NDX).
004600     MOVE TXI-TRNB-DROP-LOC  TO WS-TRIP-E-DROP (TRIP-NDX).
004610     MOVE WS-FARE-RESULT     TO WS-TRIP-E-FARE (TRIP-NDX).
004620     IF WS-FARE-IS-VALID
004630         MOVE 'N' TO WS-TRIP-E-FARE-INV (TRIP-NDX)
004640     ELSE
004650         MOVE 'Y' TO WS-TRIP-E-FARE-INV (TRIP-NDX)
004660         ADD 1 TO WS-INVALID-TRIP-FARE
004670     END-IF.
004680 210-EXIT.
004690     EXIT.
004700*
004710***************************************************************
004720* Parses WS-FARE-TEXT character by character - optional
004730* leading '-', digits, optional single '.', up to two more
004740* digits. Result in WS-FARE-RESULT, validity in
004750* WS-FARE-VALID-SW. No FUNCTION NUMVAL on this shop's compiler
004760* in '94, so this is done the old way.
004770***************************************************************
004780 220-VALIDATE-FARE-TEXT.
004790     MOVE 'N' TO WS-FARE-VALID-SW.
004800     MOVE 'N' TO WS-FARE-ERROR-SW.
004810     MOVE 'N' TO WS-FARE-SAW-SIGN-SW.
004820     MOVE 'N' TO WS-FARE-SAW-DOT-SW.
004830     MOVE 'N' TO WS-FARE-SAW-DIGIT-SW.
004840     MOVE 'N' TO WS-FARE-STOPPED-SW.
004850     MOVE 'N' TO WS-FARE-NEGATIVE-SW.
004860     MOVE 0   TO WS-FARE-DEC-DIGITS.
004870     MOVE 0   TO WS-FARE-INT-VALUE.
004880     MOVE 0   TO WS-FARE-DEC-VALUE.
004890     MOVE 0   TO WS-FARE-RESULT.
004900     MOVE 1 TO WS-FARE-IDX.
004910     PERFORM 225-FARE-CHAR-LOOP THRU 225-EXIT
004920         UNTIL WS-FARE-IDX > 10
004930            OR WS-FARE-STOPPED-SW = 'Y'.
004940     IF WS-FARE-ERROR-SW = 'Y' OR WS-FARE-SAW-DIGIT-SW = 'N'
004950         MOVE 'N' TO WS-FARE-VALID-SW
004960     ELSE
004970         MOVE 'Y' TO WS-FARE-VALID-SW
004980     END-IF.
004990     IF WS-FARE-IS-VALID
005000         IF WS-FARE-NEGATIVE-SW = 'Y'
005010             COMPUTE WS-FARE-RESULT =
005020                 0 - WS-FARE-INT-VALUE -
005030                 (WS-FARE-DEC-VALUE / 100)
005040         ELSE
005050             COMPUTE WS-FARE-RESULT =
005060                 WS-FARE-INT-VALUE +
005070                 (WS-FARE-DEC-VALUE / 100)
005080         END-IF
005090     ELSE
005100         MOVE 0 TO WS-FARE-RESULT
005110     END-IF.
005120*
005130* 225 - one character of WS-FARE-TEXT per call.
005140 225-FARE-CHAR-LOOP.
005150     EVALUATE TRUE
005160         WHEN WS-FARE-CHAR (WS-FARE-IDX) = SPACE
005170             IF WS-FARE-SAW-DIGIT-SW = 'Y'
005180                 MOVE 'Y' TO WS-FARE-STOPPED-SW
005190             END-IF
005200         WHEN WS-FARE-CHAR (WS-FARE-IDX) = '-'
005210             IF WS-FARE-SAW-DIGIT-SW = 'Y'
005220                OR WS-FARE-SAW-SIGN-SW = 'Y'
005230                 MOVE 'Y' TO WS-FARE-STOPPED-SW
005240                 MOVE 'Y' TO WS-FARE-ERROR-SW
005250             ELSE
005260                 MOVE 'Y' TO WS-FARE-SAW-SIGN-SW
005270                 MOVE 'Y' TO WS-FARE-NEGATIVE-SW
005280             END-IF
005290         WHEN WS-FARE-CHAR (WS-FARE-IDX) = '.'
005300             IF WS-FARE-SAW-DOT-SW = 'Y'
005310                 MOVE 'Y' TO WS-FARE-STOPPED-SW
005320                 MOVE 'Y' TO WS-FARE-ERROR-SW
005330             ELSE
005340                 MOVE 'Y' TO WS-FARE-SAW-DOT-SW
005350             END-IF
005360         WHEN WS-FARE-CHAR (WS-FARE-IDX) IS NUMERIC
005370             MOVE 'Y' TO WS-FARE-SAW-DIGIT-SW
005380             IF WS-FARE-SAW-DOT-SW = 'Y'
005390                 IF WS-FARE-DEC-DIGITS < 2
005400                     COMPUTE WS-FARE-DEC-VALUE =
005410                         WS-FARE-DEC-VALUE * 10 +
005420                         WS-FARE-DIGIT (WS-FARE-IDX)
005430                     ADD 1 TO WS-FARE-DEC-DIGITS
005440                 ELSE
005450                     MOVE 'Y' TO WS-FARE-STOPPED-SW
005460                     MOVE 'Y' TO WS-FARE-ERROR-SW
005470                 END-IF
005480             ELSE
005490                 COMPUTE WS-FARE-INT-VALUE =
005500                     WS-FARE-INT-VALUE * 10 +
005510                     WS-FARE-DIGIT (WS-FARE-IDX)
005520             END-IF
005530         WHEN OTHER
005540             MOVE 'Y' TO WS-FARE-STOPPED-SW
005550             MOVE 'Y' TO WS-FARE-ERROR-SW
005560     END-EVALUATE.
005570     ADD 1 TO WS-FARE-IDX.
005580 225-EXIT.
005590     EXIT.
005600*
005610***************************************************************
005620* 250 SERIES - PAYMENTS: dedupe on PAYMENT-ID, parse TRIP-FARE
005630* text, drop unless TRIP-ID is one of the surviving trips.
005640***************************************************************
005650 250-LOAD-PAYMENTS.
005660     OPEN INPUT PAYBRZ.
005670     OPEN OUTPUT PAYSLV.
005680     IF WS-PB-STAT NOT = TXW-FS-OK
005690         MOVE 'Y' TO WS-PB-EOF
005700     END-IF.
005710     PERFORM 260-PAYMENT-READ-LOOP THRU 260-EXIT
005720         UNTIL WS-PB-EOF = 'Y'.
005730     CLOSE PAYBRZ.
005740 250-EXIT.
005750     EXIT.
005760*
005770 260-PAYMENT-READ-LOOP.
005780     READ PAYBRZ INTO TXI-PAYB-REC
005790         AT END
005800             MOVE 'Y' TO WS-PB-EOF
005810             GO TO 260-EXIT
005820     END-READ.
005830     SET WS-NOT-FOUND TO TRUE.
005840     SET PAY-NDX TO 1.
005850     SEARCH WS-PAY-ENTRY
005860         AT END
005870             SET WS-NOT-FOUND TO TRUE
005880         WHEN WS-PAY-E-ID (PAY-NDX) = TXI-PAYB-ID
005890             SET WS-FOUND TO TRUE
005900     END-SEARCH.
005910     IF WS-FOUND
005920         GO TO 260-EXIT
005930     END-IF.
005940     SET WS-NOT-FOUND TO TRUE.
005950     SET TRIP-NDX TO 1.
005960     SEARCH WS-TRIP-ENTRY
005970         AT END
005980             SET WS-NOT-FOUND TO TRUE
005990         WHEN WS-TRIP-E-ID (TRIP-NDX) = TXI-PAYB-TRIP-ID
006000             SET WS-FOUND TO TRUE
006010     END-SEARCH.
006020     IF WS-NOT-FOUND
006030         GO TO 260-EXIT
006040     END-IF.
006050     ADD 1 TO WS-PAY-COUNT.
006060     SET PAY-NDX TO WS-PAY-COUNT.
006070     MOVE TXI-PAYB-ID TO WS-PAY-E-ID (PAY-NDX).
006080     MOVE TXI-PAYB-FARE-TEXT TO WS-FARE-TEXT.
006090     PERFORM 220-VALIDATE-FARE-TEXT.
006100     MOVE TXI-PAYB-ID        TO TXO-PAYS-ID.
006110     MOVE TXI-PAYB-TRIP-ID   TO TXO-PAYS-TRIP-ID.
006120     MOVE WS-FARE-RESULT     TO TXO-PAYS-FARE.
006130     MOVE TXI-PAYB-MODE      TO TXO-PAYS-MODE.
006140     IF WS-FARE-IS-VALID
006150         MOVE 'N' TO TXO-PAYS-FARE-INVALID
006160     ELSE
006170         MOVE 'Y' TO TXO-PAYS-FARE-INVALID
006180         ADD 1 TO WS-INVALID-PAY-FARE
006190     END-IF.
006200     WRITE TXO-PAYS-REC.
006210     ADD 1 TO WS-PAY-ROWS-ACCUM.
006220 260-EXIT.
006230     EXIT.
006240*
006250 300-WRITE-CUST-SILVER.
006260     OPEN OUTPUT CUSTSLV.
006270     SET CUST-NDX TO 1.
006280     PERFORM 305-CUST-DRAIN-LOOP THRU 305-EXIT
006290         UNTIL CUST-NDX > WS-CUST-COUNT.
006300     CLOSE CUSTSLV.
006310     MOVE WS-CUST-COUNT TO WS-CUST-ROWS-ED.
006320     DISPLAY 'silver.customers: rows=' WS-CUST-ROWS-ED.
006330 300-EXIT.
006340     EXIT.
006350*
006360 305-CUST-DRAIN-LOOP.
006370     MOVE WS-CUST-E-ID (CUST-NDX)   TO TXO-CUST-ID.
006380     MOVE WS-CUST-E-NAME (CUST-NDX) TO TXO-CUST-NAME.
006390     MOVE WS-CUST-E-DATE (CUST-NDX) TO TXO-CUST-SIGNUP-DATE.
006400     WRITE TXO-CUST-REC.
006410     SET CUST-NDX UP BY 1.
006420 305-EXIT.
006430     EXIT.
006440*
006450 310-WRITE-DRVR-SILVER.
006460     OPEN OUTPUT DRVRSLV.
006470     SET DRVR-NDX TO 1.
006480     PERFORM 315-DRVR-DRAIN-LOOP THRU 315-EXIT
006490         UNTIL DRVR-NDX > WS-DRVR-COUNT.
006500     CLOSE DRVRSLV.
006510     MOVE WS-DRVR-COUNT TO WS-DRVR-ROWS-ED.
006520     DISPLAY 'silver.drivers: rows=' WS-DRVR-ROWS-ED.
006530 310-EXIT.
006540     EXIT.
006550*
006560 315-DRVR-DRAIN-LOOP.
006570     MOVE WS-DRVR-E-ID (DRVR-NDX)   TO TXO-DRVR-ID.
006580     MOVE WS-DRVR-E-NAME (DRVR-NDX) TO TXO-DRVR-NAME.
006590     MOVE WS-DRVR-E-VEH-TYPE (DRVR-NDX) TO TXO-DRVR-VEHICLE-TYPE.
006600     WRITE TXO-DRVR-REC.
006610     SET DRVR-NDX UP BY 1.
006620 315-EXIT.
006630     EXIT.
006640*
006650 320-WRITE-TRIP-SILVER.
006660     OPEN OUTPUT TRIPSLV.
006670     SET TRIP-NDX TO 1.
006680     PERFORM 325-TRIP-DRAIN-LOOP THRU 325-EXIT
006690         UNTIL TRIP-NDX > WS-TRIP-COUNT.
006700     CLOSE TRIPSLV.
006710     MOVE WS-TRIP-COUNT TO WS-TRIP-ROWS-ED.
006720     DISPLAY 'silver.trips: rows=' WS-TRIP-ROWS-ED.
006730 320-EXIT.
006740     EXIT.
006750*
006760 325-TRIP-DRAIN-LOOP.
006770     MOVE WS-TRIP-E-ID (TRIP-NDX)      TO TXO-TRNS-ID.
006780     MOVE WS-TRIP-E-CUST-ID (TRIP-NDX) TO TXO-TRNS-CUST-ID.
006790     MOVE WS-TRIP-E-DRVR-ID (TRIP-NDX) TO TXO-TRNS-DRVR-ID.
006800     MOVE WS-TRIP-E-PICKUP (TRIP-NDX)  TO TXO-TRNS-PICKUP-LOC.
006810     MOVE WS-TRIP-E-DROP (TRIP-NDX)    TO TXO-TRNS-DROP-LOC.
006820     MOVE WS-TRIP-E-FARE (TRIP-NDX)    TO TXO-TRNS-FARE.
006830     MOVE WS-TRIP-E-FARE-INV (TRIP-NDX) TO TXO-TRNS-FARE-INVALID.
006840     WRITE TXO-TRNS-REC.
006850     SET TRIP-NDX UP BY 1.
006860 325-EXIT.
006870     EXIT.
006880*
006890***************************************************************
006900* Payments were already written record-by-record in the 260
006910* paragraph above (there is no surviving-payments table to
006920* drain here) - this paragraph just closes out the file if no
006930* payment ever opened it, and reports the row count.
006940***************************************************************
006950 330-WRITE-PAY-SILVER.
006960     CLOSE PAYSLV.
006970     MOVE WS-PAY-ROWS-ACCUM TO WS-PAY-ROWS-ED.
006980     DISPLAY 'silver.payments: rows=' WS-PAY-ROWS-ED.
006990 330-EXIT.
007000     EXIT.
007010*
007020***************************************************************
007030* 400 - Missing-value counts for customers/drivers: every blank
007040* field on every surviving record, summed.
007050***************************************************************
007060 400-COUNT-MISSING-VALUES.
007070     SET CUST-NDX TO 1.
007080     PERFORM 405-CUST-MISSING-LOOP THRU 405-EXIT
007090         UNTIL CUST-NDX > WS-CUST-COUNT.
007100     SET DRVR-NDX TO 1.
007110     PERFORM 410-DRVR-MISSING-LOOP THRU 410-EXIT
007120         UNTIL DRVR-NDX > WS-DRVR-COUNT.
007130*
007140 405-CUST-MISSING-LOOP.
007150     IF WS-CUST-E-ID (CUST-NDX) = SPACES
007160         ADD 1 TO WS-MISSING-CUSTOMERS
007170     END-IF.
007180     IF WS-CUST-E-NAME (CUST-NDX) = SPACES
007190         ADD 1 TO WS-MISSING-CUSTOMERS
007200     END-IF.
007210     IF WS-CUST-E-DATE (CUST-NDX) = SPACES
007220         ADD 1 TO WS-MISSING-CUSTOMERS
007230     END-IF.
007240     SET CUST-NDX UP BY 1.
007250 405-EXIT.
007260     EXIT.
007270*
007280 410-DRVR-MISSING-LOOP.
007290     IF WS-DRVR-E-ID (DRVR-NDX) = SPACES
007300         ADD 1 TO WS-MISSING-DRIVERS
007310     END-IF.
007320     IF WS-DRVR-E-NAME (DRVR-NDX) = SPACES
007330         ADD 1 TO WS-MISSING-DRIVERS
007340     END-IF.
007350     IF WS-DRVR-E-VEH-TYPE (DRVR-NDX) = SPACES
007360         ADD 1 TO WS-MISSING-DRIVERS
007370     END-IF.
007380     SET DRVR-NDX UP BY 1.
007390 410-EXIT.
007400     EXIT.
007410*
007420***************************************************************
007430* 500 - One DQ-AUDIT record per table, in table order.
007440***************************************************************
007450 500-WRITE-DQ-AUDIT.
007460     OPEN EXTEND DQLOG.
007470     IF WS-DQ-STAT = '05' OR WS-DQ-STAT = '35'
007480         CLOSE DQLOG
007490         OPEN OUTPUT DQLOG
007500     END-IF.
007510     MOVE TXW-TABLE-CUSTOMERS      TO TXO-DQA-TABLE-NAME.
007520     MOVE WS-MISSING-CUSTOMERS     TO TXO-DQA-MISSING-VALUES.
007530     MOVE 0                        TO TXO-DQA-INVALID-VALUES.
007540     MOVE TXW-CTL-RUN-TIMESTAMP     TO TXO-DQA-PROCESSED-AT.
007550     WRITE TXO-DQA-REC.
007560     MOVE TXW-TABLE-DRIVERS        TO TXO-DQA-TABLE-NAME.
007570     MOVE WS-MISSING-DRIVERS       TO TXO-DQA-MISSING-VALUES.
007580     MOVE 0                        TO TXO-DQA-INVALID-VALUES.
007590     MOVE TXW-CTL-RUN-TIMESTAMP     TO TXO-DQA-PROCESSED-AT.
007600     WRITE TXO-DQA-REC.
007610     MOVE TXW-TABLE-TRIPS          TO TXO-DQA-TABLE-NAME.
007620     MOVE 0                        TO TXO-DQA-MISSING-VALUES.
007630     MOVE WS-INVALID-TRIP-FARE     TO TXO-DQA-INVALID-VALUES.
007640     MOVE TXW-CTL-RUN-TIMESTAMP     TO TXO-DQA-PROCESSED-AT.
007650     WRITE TXO-DQA-REC.
007660     MOVE TXW-TABLE-PAYMENTS       TO TXO-DQA-TABLE-NAME.
007670     MOVE 0                        TO TXO-DQA-MISSING-VALUES.
007680     MOVE WS-INVALID-PAY-FARE      TO TXO-DQA-INVALID-VALUES.
007690     MOVE TXW-CTL-RUN-TIMESTAMP     TO TXO-DQA-PROCESSED-AT.
007700     WRITE TXO-DQA-REC.
007710     CLOSE DQLOG.
007720 500-EXIT.
007730     EXIT.
007740*
007750 600-PRINT-DQ-WARNINGS.
007760     MOVE WS-MISSING-CUSTOMERS TO WS-MISSING-CUST-ED.
007770     MOVE WS-MISSING-DRIVERS   TO WS-MISSING-DRVR-ED.
007780     MOVE WS-INVALID-TRIP-FARE TO WS-INVALID-TRIP-ED.
007790     MOVE WS-INVALID-PAY-FARE  TO WS-INVALID-PAY-ED.
007800     DISPLAY 'WARNING: missing_customers=' WS-MISSING-CUST-ED.
007810     DISPLAY 'WARNING: missing_drivers='   WS-MISSING-DRVR-ED.
007820     DISPLAY 'WARNING: invalid_trip_fare=' WS-INVALID-TRIP-ED.
007830     DISPLAY 'WARNING: invalid_payment_fare=' WS-INVALID-PAY-ED.
007840*
007850 END PROGRAM TXB02.
