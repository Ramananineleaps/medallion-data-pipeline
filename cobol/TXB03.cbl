000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. TXB03.
000030 AUTHOR.       R D STONE.
000040 INSTALLATION. METROCAB DATA SERVICES.
000050 DATE-WRITTEN. APRIL 1994.
000060 DATE-COMPILED.
000070 SECURITY.     NONE.
000080*
000090*-------------------------------------------------------------*
000100*                                                             *
000110*               @BANNER_START@                                *
000120*      txb03.cbl                                              *
000130*      (C) Copyright Metrocab Data Services.                  *
000140*      All Rights Reserved.                                   *
000150*                                                             *
000160* Element of the Nightly Medallion Batch suite                *
000170*               @BANNER_END@                                  *
000180*                                                             *
000190*-------------------------------------------------------------*
000200*
000210***************************************************************
000220*    DESCRIPTION
000230*
000240* GOLD BUILDER. Reads the four silver files TXB02 produced and
000250* builds the three dashboard extracts Ops distributes every
000260* morning:
000270*   - DRIVER-PERFORMANCE - one row per driver with at least one
000280*     surviving trip (inner join on driver)
000290*   - ROUTE-PERFORMANCE  - one row per distinct pickup/drop pair,
000300*     built into an OCCURS table since there is no route master
000310*   - FACT-TRIP          - one row per silver trip, outer-joined
000320*     to customer, driver and payment so a trip with no match on
000330*     one side still comes out with blanks/zeros rather than
000340*     being dropped
000350* Gold is always followed by reconciliation - the last thing
000360* this program does is CALL TXB04.
000370*
000380***************************************************************
000390*     AMENDMENT HISTORY
000400*
000410*      DATE       AUTHOR   DESCRIPTION                    CR#
000420*      04/02/94   RDS      ORIGINAL PROGRAM               CR0119
000430*      07/11/97   RDS      ADDED SIGNUP-MONTH TO FACT-TRIP CR0340
000440*                          FOR THE MARKETING COHORT DASH
000450*      11/12/98   PKM      Y2K REVIEW - SIGNUP-MONTH BUILT CR0477
000460*                          FROM THE 4-DIGIT YEAR ALREADY ON
000470*                          SIGNUP-DATE, NO CHANGE NEEDED
000480*      09/14/02   LJH      TXB03 NOW CALLS TXB04 DIRECTLY, CR0560
000490*                          OPS NO LONGER HAS TO SCHEDULE
000500*                          RECONCILIATION AS A SEPARATE STEP
000510*      04/08/05   LJH      SIGNUP-MONTH WAS DROPPING THE DASH CR0571
000520*                          BEFORE THE DAY AND SPLICING THE DAY
000530*                          DIGIT BACK IN - 420-JOIN-CUSTOMER WAS
000540*                          REF-MODIFYING WS-MONTH-DD AT THE WRONG
000550*                          OFFSET.  FIXED TO WRITE AT (2:2) SO
000560*                          THE DASH AT POSITION 8 SURVIVES
000570*
000580***************************************************************
000590*     FILES
000600*
000610*     CUSTSLV/DRVRSLV/TRIPSLV/PAYSLV - silver stage, input
000620*     DRVPERF - driver-performance gold output, replaced
000630*     RTEPERF - route-performance gold output, replaced
000640*     FACTTRIP - fact-trip gold output, replaced
000650*
000660***************************************************************
000670*     CICS RESOURCES
000680*
000690*     N/A - BATCH PROGRAM, NO CICS RESOURCES USED
000700*
000710***************************************************************
000720*     UTILITIES
000730*
000740*     N/A
000750*
000760***************************************************************
000770*     COPYBOOKS
000780*
000790*     TXBWCUST - Customer, silver       TXBWDPRF - Driver-perf gold
000800*     TXBWDRVR - Driver, silver         TXBWRPRF - Route-perf gold
000810*     TXBWTRNS - Trip, silver           TXBWFACT - Fact-trip gold
000820*     TXBWPAYS - Payment, silver        TXBWCTRL - Control area
000830*
000840***************************************************************
000850*
000860 ENVIRONMENT DIVISION.
000870 CONFIGURATION SECTION.
000880 SPECIAL-NAMES.
000890     C01 IS TOP-OF-FORM.
000900 INPUT-OUTPUT SECTION.
000910 FILE-CONTROL.
000920*
000930     SELECT CUSTSLV  ASSIGN TO CUSTSLV  FILE STATUS IS WS-CS-STAT.
000940     SELECT DRVRSLV  ASSIGN TO DRVRSLV  FILE STATUS IS WS-DS-STAT.
000950     SELECT TRIPSLV  ASSIGN TO TRIPSLV  FILE STATUS IS WS-TS-STAT.
000960     SELECT PAYSLV   ASSIGN TO PAYSLV   FILE STATUS IS WS-PS-STAT.
000970     SELECT DRVPERF  ASSIGN TO DRVPERF  FILE STATUS IS WS-DP-STAT.
000980     SELECT RTEPERF  ASSIGN TO RTEPERF  FILE STATUS IS WS-RP-STAT.
000990     SELECT FACTTRIP ASSIGN TO FACTTRIP FILE STATUS IS WS-FT-STAT.
001000*
001010 DATA DIVISION.
001020 FILE SECTION.
001030*
001040 FD  CUSTSLV LABEL RECORDS ARE STANDARD.
001050 01  TXI-CUST-REC.
001060     COPY TXBWCUST REPLACING ==TXW-CUST== BY ==TXI-CUST==.
001070 FD  DRVRSLV LABEL RECORDS ARE STANDARD.
001080 01  TXI-DRVR-REC.
001090     COPY TXBWDRVR REPLACING ==TXW-DRVR== BY ==TXI-DRVR==.
001100 FD  TRIPSLV LABEL RECORDS ARE STANDARD.
001110 01  TXI-TRNS-REC.
001120     COPY TXBWTRNS REPLACING ==TXW-TRNS== BY ==TXI-TRNS==.
001130 FD  PAYSLV  LABEL RECORDS ARE STANDARD.
001140 01  TXI-PAYS-REC.
001150     COPY TXBWPAYS REPLACING ==TXW-PAYS== BY ==TXI-PAYS==.
001160*
001170 FD  DRVPERF  LABEL RECORDS ARE STANDARD RECORDING MODE IS F.
001180 01  TXO-DPRF-REC.
001190     COPY TXBWDPRF REPLACING ==TXW-DPRF== BY ==TXO-DPRF==.
001200 FD  RTEPERF  LABEL RECORDS ARE STANDARD RECORDING MODE IS F.
001210 01  TXO-RPRF-REC.
001220     COPY TXBWRPRF REPLACING ==TXW-RPRF== BY ==TXO-RPRF==.
001230 FD  FACTTRIP LABEL RECORDS ARE STANDARD RECORDING MODE IS F.
001240 01  TXO-FACT-REC.
001250     COPY TXBWFACT REPLACING ==TXW-FACT== BY ==TXO-FACT==.
001260*
001270 WORKING-STORAGE SECTION.
001280*
001290 01  WS-DEBUG-DETAILS.
001300     05  FILLER                   PIC X(32)
001310           VALUE 'TXB03---------WORKING STORAGE  '.
001320*
001330 01  WS-FILE-STATUSES.
001340     05  WS-CS-STAT PIC X(02) VALUE SPACES.
001350     05  WS-DS-STAT PIC X(02) VALUE SPACES.
001360     05  WS-TS-STAT PIC X(02) VALUE SPACES.
001370     05  WS-PS-STAT PIC X(02) VALUE SPACES.
001380     05  WS-DP-STAT PIC X(02) VALUE SPACES.
001390     05  WS-RP-STAT PIC X(02) VALUE SPACES.
001400     05  WS-FT-STAT PIC X(02) VALUE SPACES.
001410 01  WS-FILE-STATUS-CHARS REDEFINES WS-FILE-STATUSES.
001420     05  WS-FS-CHAR               PIC X(01) OCCURS 14 TIMES.
001430*
001440 01  WS-SWITCHES.
001450     05  WS-CS-EOF   PIC X(01) VALUE 'N'.
001460     05  WS-DS-EOF   PIC X(01) VALUE 'N'.
001470     05  WS-TS-EOF   PIC X(01) VALUE 'N'.
001480     05  WS-PS-EOF   PIC X(01) VALUE 'N'.
001490     05  WS-FOUND-SW PIC X(01) VALUE 'N'.
001500         88  WS-FOUND            VALUE 'Y'.
001510         88  WS-NOT-FOUND        VALUE 'N'.
001520*
001530***************************************************************
001540* Customer and driver masters pulled fully into memory before
001550* the trip pass starts - same OCCURS/SEARCH idiom TXB02 uses
001560* for its dedupe/FK tables. Driver table carries the three
001570* running accumulators the 200-series adds into as each trip
001580* is read, so driver-performance comes out of this same table
001590* with no second pass needed.
001600***************************************************************
001610 01  WS-CUST-TABLE.
001620     05  WS-CUST-COUNT            PIC 9(05) COMP-3 VALUE 0.
001630     05  WS-CUST-ENTRY OCCURS 2000 TIMES
001640                       INDEXED BY CUST-NDX.
001650         10  WS-CUST-E-ID         PIC X(10).
001660         10  WS-CUST-E-NAME       PIC X(30).
001670         10  WS-CUST-E-DATE       PIC X(10).
001680*
001690 01  WS-DRVR-TABLE.
001700     05  WS-DRVR-COUNT            PIC 9(05) COMP-3 VALUE 0.
001710     05  WS-DRVR-ENTRY OCCURS 500 TIMES
001720                       INDEXED BY DRVR-NDX.
001730         10  WS-DRVR-E-ID         PIC X(10).
001740         10  WS-DRVR-E-NAME       PIC X(30).
001750         10  WS-DRVR-E-VEH-TYPE   PIC X(10).
001760         10  WS-DRVR-E-TRIPS      PIC 9(07) COMP-3 VALUE 0.
001770         10  WS-DRVR-E-TOTAL-FARE PIC S9(9)V99 COMP-3 VALUE 0.
001780*
001790***************************************************************
001800* Payment table keyed by TRIP-ID, loaded in full before the
001810* trip pass, so the fact-trip outer join is a SEARCH rather
001820* than a re-read of PAYSLV per trip.
001830***************************************************************
001840 01  WS-PAY-TABLE.
001850     05  WS-PAY-COUNT             PIC 9(05) COMP-3 VALUE 0.
001860     05  WS-PAY-ENTRY OCCURS 10000 TIMES
001870                       INDEXED BY PAY-NDX.
001880         10  WS-PAY-E-TRIP-ID     PIC X(10).
001890         10  WS-PAY-E-FARE        PIC S9(7)V99 COMP-3.
001900         10  WS-PAY-E-MODE        PIC X(12).
001910         10  WS-PAY-E-FARE-INV    PIC X(01).
001920*
001930***************************************************************
001940* Route table - built from scratch every run, no master file
001950* to join to.
001960***************************************************************
001970 01  WS-ROUTE-TABLE.
001980     05  WS-ROUTE-COUNT           PIC 9(05) COMP-3 VALUE 0.
001990     05  WS-ROUTE-ENTRY OCCURS 2000 TIMES
002000                        INDEXED BY RTE-NDX.
002010         10  WS-ROUTE-E-PICKUP    PIC X(20).
002020         10  WS-ROUTE-E-DROP      PIC X(20).
002030         10  WS-ROUTE-E-TRIPS     PIC 9(07) COMP-3 VALUE 0.
002040         10  WS-ROUTE-E-TOTAL-FARE PIC S9(9)V99 COMP-3 VALUE 0.
002050*
002060***************************************************************
002070* Working fields for one trip's outer-join build, signup-month
002080* derivation and fare-matches compare. WS-MONTH-PARTS is a
002090* REDEFINES of the signup-date copy so the day can be forced
002100* to '01' without disturbing the year/month.
002110***************************************************************
002120 01  WS-SIGNUP-DATE-WORK          PIC X(10).
002130 01  WS-MONTH-PARTS REDEFINES WS-SIGNUP-DATE-WORK.
002140     05  WS-MONTH-YYYY-MM         PIC X(07).
002150     05  WS-MONTH-DD              PIC X(03).
002160*
002170 01  WS-AVG-WORK                  PIC S9(7)V99 COMP-3 VALUE 0.
002180 01  WS-FACT-COUNT                PIC 9(07) COMP-3 VALUE 0.
002190*
002200***************************************************************
002210* Row counters for the three gold extracts, kept as a 3-entry
002220* OCCURS table (same trick TXB01's 900-GRAND-TOTAL uses) so the
002230* 900-series below can add them up with one small loop paragraph
002240* instead of three separate ADD statements.
002250***************************************************************
002260 01  WS-ROW-COUNTERS-NUM.
002270     05  WS-DPRF-ROWS-NUM         PIC 9(07) COMP-3 VALUE 0.
002280     05  WS-RPRF-ROWS-NUM         PIC 9(07) COMP-3 VALUE 0.
002290     05  WS-FACT-ROWS-NUM         PIC 9(07) COMP-3 VALUE 0.
002300 01  WS-ROW-COUNTERS-TABLE REDEFINES WS-ROW-COUNTERS-NUM.
002310     05  WS-ROW-COUNT-ENTRY       PIC 9(07) COMP-3
002320                                  OCCURS 3 TIMES.
002330*
002340 01  WS-GOLD-TOTAL-ROWS          PIC 9(07) COMP-3 VALUE 0.
002350 01  WS-GOLD-TOTAL-ED           PIC ZZZ,ZZZ,ZZ9.
002360 01  WS-TABLE-IDX               PIC 9(02) COMP VALUE 0.
002370*
002380* Edited views, printed on the run log - moved in explicitly
002390* from the NUM counters above, not redefined over them, since
002400* they are packed COMP-3.
002410*
002420 01  WS-ROW-COUNTERS.
002430     05  WS-DPRF-ROWS-ED          PIC ZZZ,ZZZ,ZZ9.
002440     05  WS-RPRF-ROWS-ED          PIC ZZZ,ZZZ,ZZ9.
002450     05  WS-FACT-ROWS-ED          PIC ZZZ,ZZZ,ZZ9.
002460*
002470*
002480 01  WS-LITERALS.
002490     COPY TXBWLITS.
002500*
002510 LINKAGE SECTION.
002520 01  LK-CONTROL-AREA.
002530     COPY TXBWCTRL.
002540*
002550***************************************************************
002560 PROCEDURE DIVISION USING LK-CONTROL-AREA.
002570***************************************************************
002580*
002590 000-MAIN.
002600     PERFORM 100-LOAD-CUST-DRVR THRU 100-EXIT.
002610     PERFORM 150-LOAD-PAYMENTS  THRU 150-EXIT.
002620     PERFORM 200-BUILD-DRIVER-PERF THRU 200-EXIT.
002630     PERFORM 300-WRITE-ROUTE-PERF  THRU 300-EXIT.
002640     PERFORM 400-WRITE-FACT-TRIP   THRU 400-EXIT.
002650     PERFORM 900-GRAND-TOTAL.
002660     PERFORM 910-SHOW-FILE-STATUSES.
002670     PERFORM 800-CALL-RECONCILER.
002680     MOVE +0 TO TXW-CTL-RETURN-CODE.
002690     GOBACK.
002700*
002710***************************************************************
002720* 100 - Pull the full customer and driver masters into memory.
002730* No dedupe/FK work left to do here - TXB02 already did it -
002740* this is a straight load.
002750***************************************************************
002760 100-LOAD-CUST-DRVR.
002770     OPEN INPUT CUSTSLV.
002780     PERFORM 100-CUST-LOAD-LOOP THRU 100-CUST-EXIT
002790         UNTIL WS-CS-EOF = 'Y'.
002800     CLOSE CUSTSLV.
002810     OPEN INPUT DRVRSLV.
002820     PERFORM 100-DRVR-LOAD-LOOP THRU 100-DRVR-EXIT
002830         UNTIL WS-DS-EOF = 'Y'.
002840     CLOSE DRVRSLV.
002850     GO TO 100-EXIT.
002860*
002870 100-CUST-LOAD-LOOP.
002880     READ CUSTSLV INTO TXI-CUST-REC
002890         AT END
002900             MOVE 'Y' TO WS-CS-EOF
002910             GO TO 100-CUST-EXIT
002920     END-READ.
002930     ADD 1 TO WS-CUST-COUNT.
002940     SET CUST-NDX TO WS-CUST-COUNT.
002950     MOVE TXI-CUST-ID   TO WS-CUST-E-ID (CUST-NDX).
002960     MOVE TXI-CUST-NAME TO WS-CUST-E-NAME (CUST-NDX).
002970     MOVE TXI-CUST-SIGNUP-DATE TO WS-CUST-E-DATE (CUST-NDX).
002980 100-CUST-EXIT.
002990     EXIT.
003000*
003010 100-DRVR-LOAD-LOOP.
003020     READ DRVRSLV INTO TXI-DRVR-REC
003030         AT END
003040             MOVE 'Y' TO WS-DS-EOF
003050             GO TO 100-DRVR-EXIT
003060     END-READ.
003070     ADD 1 TO WS-DRVR-COUNT.
003080     SET DRVR-NDX TO WS-DRVR-COUNT.
003090     MOVE TXI-DRVR-ID   TO WS-DRVR-E-ID (DRVR-NDX).
003100     MOVE TXI-DRVR-NAME TO WS-DRVR-E-NAME (DRVR-NDX).
003110     MOVE TXI-DRVR-VEHICLE-TYPE TO WS-DRVR-E-VEH-TYPE (DRVR-NDX).
003120 100-DRVR-EXIT.
003130     EXIT.
003140*
003150 100-EXIT.
003160     EXIT.
003170*
003180***************************************************************
003190* 150 - Pull the payment table into memory keyed on TRIP-ID,
003200* for the fact-trip outer join.
003210***************************************************************
003220 150-LOAD-PAYMENTS.
003230     OPEN INPUT PAYSLV.
003240     PERFORM 150-PAY-LOAD-LOOP THRU 150-PAY-EXIT
003250         UNTIL WS-PS-EOF = 'Y'.
003260     CLOSE PAYSLV.
003270     GO TO 150-EXIT.
003280*
003290 150-PAY-LOAD-LOOP.
003300     READ PAYSLV INTO TXI-PAYS-REC
003310         AT END
003320             MOVE 'Y' TO WS-PS-EOF
003330             GO TO 150-PAY-EXIT
003340     END-READ.
003350     ADD 1 TO WS-PAY-COUNT.
003360     SET PAY-NDX TO WS-PAY-COUNT.
003370     MOVE TXI-PAYS-TRIP-ID  TO WS-PAY-E-TRIP-ID (PAY-NDX).
003380     MOVE TXI-PAYS-FARE     TO WS-PAY-E-FARE (PAY-NDX).
003390     MOVE TXI-PAYS-MODE     TO WS-PAY-E-MODE (PAY-NDX).
003400     MOVE TXI-PAYS-FARE-INVALID TO WS-PAY-E-FARE-INV (PAY-NDX).
003410 150-PAY-EXIT.
003420     EXIT.
003430*
003440 150-EXIT.
003450     EXIT.
003460*
003470***************************************************************
003480* 200 SERIES - DRIVER-PERFORMANCE: re-read TRIPSLV once, for
003490* each trip find its driver (inner - drop the trip from this
003500* pass if the driver is not found, same as the silver FK rule
003510* already guarantees it will be) and accumulate trips/total
003520* fare straight onto the driver table entry. Once the pass is
003530* done, drain the driver table to DRVPERF computing AVG-FARE
003540* for any driver who picked up at least one trip.
003550***************************************************************
003560 200-BUILD-DRIVER-PERF.
003570     OPEN INPUT TRIPSLV.
003580     PERFORM 210-DRIVER-ACCUM-LOOP THRU 210-EXIT
003590         UNTIL WS-TS-EOF = 'Y'.
003600     CLOSE TRIPSLV.
003610     OPEN OUTPUT DRVPERF.
003620     MOVE 0 TO WS-DPRF-ROWS-NUM.
003630     SET DRVR-NDX TO 1.
003640     PERFORM 220-DRIVER-DRAIN-LOOP THRU 220-EXIT
003650         UNTIL DRVR-NDX > WS-DRVR-COUNT.
003660     CLOSE DRVPERF.
003670     MOVE WS-DPRF-ROWS-NUM TO WS-DPRF-ROWS-ED.
003680     DISPLAY 'gold.driver_performance: rows=' WS-DPRF-ROWS-ED.
003690 200-EXIT.
003700     EXIT.
003710*
003720 210-DRIVER-ACCUM-LOOP.
003730     READ TRIPSLV INTO TXI-TRNS-REC
003740         AT END
003750             MOVE 'Y' TO WS-TS-EOF
003760             GO TO 210-EXIT
003770     END-READ.
003780     SET WS-NOT-FOUND TO TRUE.
003790     SET DRVR-NDX TO 1.
003800     SEARCH WS-DRVR-ENTRY
003810         AT END
003820             SET WS-NOT-FOUND TO TRUE
003830         WHEN WS-DRVR-E-ID (DRVR-NDX) = TXI-TRNS-DRVR-ID
003840             SET WS-FOUND TO TRUE
003850     END-SEARCH.
003860     IF WS-NOT-FOUND
003870         GO TO 210-EXIT
003880     END-IF.
003890     ADD 1 TO WS-DRVR-E-TRIPS (DRVR-NDX).
003900     IF TXI-TRNS-FARE-IS-VALID
003910         ADD TXI-TRNS-FARE TO WS-DRVR-E-TOTAL-FARE (DRVR-NDX)
003920     END-IF.
003930 210-EXIT.
003940     EXIT.
003950*
003960* 220 - drain WS-DRVR-TABLE to DRVPERF, one row per driver who
003970* actually picked up at least one trip this run.
003980 220-DRIVER-DRAIN-LOOP.
003990     IF WS-DRVR-E-TRIPS (DRVR-NDX) > 0
004000         MOVE WS-DRVR-E-ID (DRVR-NDX)   TO TXO-DPRF-DRVR-ID
004010         MOVE WS-DRVR-E-NAME (DRVR-NDX) TO TXO-DPRF-DRVR-NAME
004020         MOVE WS-DRVR-E-VEH-TYPE (DRVR-NDX)
004030                                     TO TXO-DPRF-VEHICLE-TYPE
004040         MOVE WS-DRVR-E-TRIPS (DRVR-NDX) TO TXO-DPRF-TRIPS-COUNT
004050         MOVE WS-DRVR-E-TOTAL-FARE (DRVR-NDX)
004060                                     TO TXO-DPRF-TOTAL-FARE
004070         COMPUTE WS-AVG-WORK ROUNDED =
004080             WS-DRVR-E-TOTAL-FARE (DRVR-NDX) /
004090             WS-DRVR-E-TRIPS (DRVR-NDX)
004100         MOVE WS-AVG-WORK TO TXO-DPRF-AVG-FARE
004110         WRITE TXO-DPRF-REC
004120         ADD 1 TO WS-DPRF-ROWS-NUM
004130     END-IF.
004140     SET DRVR-NDX UP BY 1.
004150 220-EXIT.
004160     EXIT.
004170*
004180***************************************************************
004190* 300 SERIES - ROUTE-PERFORMANCE: re-read TRIPSLV again (the
004200* 200-series already closed it), find-or-insert the pickup/drop
004210* pair in WS-ROUTE-TABLE, accumulate, then drain the table.
004220***************************************************************
004230 300-WRITE-ROUTE-PERF.
004240     MOVE 'N' TO WS-TS-EOF.
004250     OPEN INPUT TRIPSLV.
004260     PERFORM 310-ROUTE-ACCUM-LOOP THRU 310-EXIT
004270         UNTIL WS-TS-EOF = 'Y'.
004280     CLOSE TRIPSLV.
004290     OPEN OUTPUT RTEPERF.
004300     SET RTE-NDX TO 1.
004310     PERFORM 320-ROUTE-DRAIN-LOOP THRU 320-EXIT
004320         UNTIL RTE-NDX > WS-ROUTE-COUNT.
004330     CLOSE RTEPERF.
004340     MOVE WS-ROUTE-COUNT TO WS-RPRF-ROWS-NUM.
004350     MOVE WS-RPRF-ROWS-NUM TO WS-RPRF-ROWS-ED.
004360     DISPLAY 'gold.route_performance: rows=' WS-RPRF-ROWS-ED.
004370 300-EXIT.
004380     EXIT.
004390*
004400 310-ROUTE-ACCUM-LOOP.
004410     READ TRIPSLV INTO TXI-TRNS-REC
004420         AT END
004430             MOVE 'Y' TO WS-TS-EOF
004440             GO TO 310-EXIT
004450     END-READ.
004460     SET WS-NOT-FOUND TO TRUE.
004470     SET RTE-NDX TO 1.
004480     SEARCH WS-ROUTE-ENTRY
004490         AT END
004500             SET WS-NOT-FOUND TO TRUE
004510         WHEN WS-ROUTE-E-PICKUP (RTE-NDX) = TXI-TRNS-PICKUP-LOC
004520            AND WS-ROUTE-E-DROP (RTE-NDX) = TXI-TRNS-DROP-LOC
004530             SET WS-FOUND TO TRUE
004540     END-SEARCH.
004550     IF WS-NOT-FOUND
004560         ADD 1 TO WS-ROUTE-COUNT
004570         SET RTE-NDX TO WS-ROUTE-COUNT
004580         MOVE TXI-TRNS-PICKUP-LOC TO WS-ROUTE-E-PICKUP (RTE-NDX)
004590         MOVE TXI-TRNS-DROP-LOC   TO WS-ROUTE-E-DROP (RTE-NDX)
004600     END-IF.
004610     ADD 1 TO WS-ROUTE-E-TRIPS (RTE-NDX).
004620     IF TXI-TRNS-FARE-IS-VALID
004630         ADD TXI-TRNS-FARE TO WS-ROUTE-E-TOTAL-FARE (RTE-NDX)
004640     END-IF.
004650 310-EXIT.
004660     EXIT.
004670*
004680* 320 - drain WS-ROUTE-TABLE to RTEPERF, one row per distinct
004690* pickup/drop pair found while the 310-series was accumulating.
004700 320-ROUTE-DRAIN-LOOP.
004710     MOVE WS-ROUTE-E-PICKUP (RTE-NDX) TO TXO-RPRF-PICKUP-LOC.
004720     MOVE WS-ROUTE-E-DROP (RTE-NDX)   TO TXO-RPRF-DROP-LOC.
004730     MOVE WS-ROUTE-E-TRIPS (RTE-NDX)  TO TXO-RPRF-TRIPS-COUNT.
004740     MOVE WS-ROUTE-E-TOTAL-FARE (RTE-NDX) TO TXO-RPRF-TOTAL-FARE.
004750     COMPUTE WS-AVG-WORK ROUNDED =
004760         WS-ROUTE-E-TOTAL-FARE (RTE-NDX) /
004770         WS-ROUTE-E-TRIPS (RTE-NDX).
004780     MOVE WS-AVG-WORK TO TXO-RPRF-AVG-FARE.
004790     WRITE TXO-RPRF-REC.
004800     SET RTE-NDX UP BY 1.
004810 320-EXIT.
004820     EXIT.
004830*
004840***************************************************************
004850* 400 SERIES - FACT-TRIP: re-read TRIPSLV a third and last time,
004860* outer-join to customer/driver/payment, derive SIGNUP-MONTH and
004870* FARE-MATCHES, default MODE-OF-PAYMENT, write one row per trip.
004880***************************************************************
004890 400-WRITE-FACT-TRIP.
004900     OPEN INPUT TRIPSLV.
004910     MOVE 'N' TO WS-TS-EOF.
004920     OPEN OUTPUT FACTTRIP.
004930     PERFORM 410-FACT-BUILD-LOOP THRU 410-EXIT
004940         UNTIL WS-TS-EOF = 'Y'.
004950     CLOSE TRIPSLV.
004960     CLOSE FACTTRIP.
004970     MOVE WS-FACT-COUNT TO WS-FACT-ROWS-NUM.
004980     MOVE WS-FACT-ROWS-NUM TO WS-FACT-ROWS-ED.
004990     DISPLAY 'gold.fact_trips_dashboard: rows=' WS-FACT-ROWS-ED.
005000 400-EXIT.
005010     EXIT.
005020*
005030 410-FACT-BUILD-LOOP.
005040     READ TRIPSLV INTO TXI-TRNS-REC
005050         AT END
005060             MOVE 'Y' TO WS-TS-EOF
005070             GO TO 410-EXIT
005080     END-READ.
005090     ADD 1 TO WS-FACT-COUNT.
005100     MOVE TXI-TRNS-ID      TO TXO-FACT-TRIP-ID.
005110     MOVE TXI-TRNS-CUST-ID TO TXO-FACT-CUST-ID.
005120     MOVE TXI-TRNS-DRVR-ID TO TXO-FACT-DRVR-ID.
005130     MOVE TXI-TRNS-PICKUP-LOC TO TXO-FACT-PICKUP-LOC.
005140     MOVE TXI-TRNS-DROP-LOC   TO TXO-FACT-DROP-LOC.
005150     IF TXI-TRNS-FARE-IS-VALID
005160         MOVE TXI-TRNS-FARE TO TXO-FACT-TRIP-FARE
005170     ELSE
005180         MOVE 0 TO TXO-FACT-TRIP-FARE
005190     END-IF.
005200     PERFORM 420-JOIN-CUSTOMER.
005210     PERFORM 430-JOIN-DRIVER.
005220     PERFORM 440-JOIN-PAYMENT.
005230 410-EXIT.
005240     EXIT.
005250*
005260***************************************************************
005270* Customer side of the outer join - blank name/date/month when
005280* there is no surviving customer for this trip's CUSTOMER-ID.
005290***************************************************************
005300 420-JOIN-CUSTOMER.
005310     SET WS-NOT-FOUND TO TRUE.
005320     SET CUST-NDX TO 1.
005330     SEARCH WS-CUST-ENTRY
005340         AT END
005350             SET WS-NOT-FOUND TO TRUE
005360         WHEN WS-CUST-E-ID (CUST-NDX) = TXI-TRNS-CUST-ID
005370             SET WS-FOUND TO TRUE
005380     END-SEARCH.
005390     IF WS-FOUND
005400         MOVE WS-CUST-E-NAME (CUST-NDX) TO TXO-FACT-CUST-NAME
005410         MOVE WS-CUST-E-DATE (CUST-NDX) TO TXO-FACT-SIGNUP-DATE
005420         IF WS-CUST-E-DATE (CUST-NDX) = SPACES
005430             MOVE SPACES TO TXO-FACT-SIGNUP-MONTH
005440         ELSE
005450             MOVE WS-CUST-E-DATE (CUST-NDX) TO WS-SIGNUP-DATE-WORK
005460             MOVE '01' TO WS-MONTH-DD (2:2)
005470             MOVE WS-SIGNUP-DATE-WORK TO TXO-FACT-SIGNUP-MONTH
005480         END-IF
005490     ELSE
005500         MOVE SPACES TO TXO-FACT-CUST-NAME
005510         MOVE SPACES TO TXO-FACT-SIGNUP-DATE
005520         MOVE SPACES TO TXO-FACT-SIGNUP-MONTH
005530     END-IF.
005540*
005550***************************************************************
005560* Driver side of the outer join - blank name/vehicle type when
005570* there is no surviving driver for this trip's DRIVER-ID.
005580***************************************************************
005590 430-JOIN-DRIVER.
005600     SET WS-NOT-FOUND TO TRUE.
005610     SET DRVR-NDX TO 1.
005620     SEARCH WS-DRVR-ENTRY
005630         AT END
005640             SET WS-NOT-FOUND TO TRUE
005650         WHEN WS-DRVR-E-ID (DRVR-NDX) = TXI-TRNS-DRVR-ID
005660             SET WS-FOUND TO TRUE
005670     END-SEARCH.
005680     IF WS-FOUND
005690         MOVE WS-DRVR-E-NAME (DRVR-NDX) TO TXO-FACT-DRVR-NAME
005700         MOVE WS-DRVR-E-VEH-TYPE (DRVR-NDX)
005710                                      TO TXO-FACT-VEHICLE-TYPE
005720     ELSE
005730         MOVE SPACES TO TXO-FACT-DRVR-NAME
005740         MOVE SPACES TO TXO-FACT-VEHICLE-TYPE
005750     END-IF.
005760*
005770***************************************************************
005780* Payment side of the outer join - no matching payment leaves
005790* PAID-FARE zero, MODE-OF-PAYMENT "Unknown" and FARE-MATCHES
005800* blank (unknown, per TXBWFACT's 88-level). A matching payment
005810* with a blank mode also defaults to "Unknown".
005820***************************************************************
005830 440-JOIN-PAYMENT.
005840     SET WS-NOT-FOUND TO TRUE.
005850     SET PAY-NDX TO 1.
005860     SEARCH WS-PAY-ENTRY
005870         AT END
005880             SET WS-NOT-FOUND TO TRUE
005890         WHEN WS-PAY-E-TRIP-ID (PAY-NDX) = TXI-TRNS-ID
005900             SET WS-FOUND TO TRUE
005910     END-SEARCH.
005920     IF WS-NOT-FOUND
005930         MOVE 0 TO TXO-FACT-PAID-FARE
005940         MOVE TXW-MODE-UNKNOWN TO TXO-FACT-MODE
005950         MOVE SPACE TO TXO-FACT-FARE-MATCHES
005960     ELSE
005970         IF WS-PAY-E-FARE-INV (PAY-NDX) = 'Y'
005980             MOVE 0 TO TXO-FACT-PAID-FARE
005990         ELSE
006000             MOVE WS-PAY-E-FARE (PAY-NDX) TO TXO-FACT-PAID-FARE
006010         END-IF
006020         IF WS-PAY-E-MODE (PAY-NDX) = SPACES
006030             MOVE TXW-MODE-UNKNOWN TO TXO-FACT-MODE
006040         ELSE
006050             MOVE WS-PAY-E-MODE (PAY-NDX) TO TXO-FACT-MODE
006060         END-IF
006070         IF TXO-FACT-PAID-FARE = TXO-FACT-TRIP-FARE
006080             MOVE 'Y' TO TXO-FACT-FARE-MATCHES
006090         ELSE
006100             MOVE 'N' TO TXO-FACT-FARE-MATCHES
006110         END-IF
006120     END-IF.
006130*
006140***************************************************************
006150* 800 - Gold always triggers reconciliation. Same control area
006160* that came in from TXB00 is passed straight through.
006170***************************************************************
006180 800-CALL-RECONCILER.
006190     CALL 'TXB04' USING LK-CONTROL-AREA.
006200*
006210***************************************************************
006220* 900 - Grand total across the three gold outputs, same trick
006230* as TXB01's 900-GRAND-TOTAL - walk the OCCURS view of the row
006240* counters rather than adding three named fields by hand, so
006250* a fourth gold file someday only needs a new table entry.
006260***************************************************************
006270 900-GRAND-TOTAL.
006280     MOVE 0 TO WS-GOLD-TOTAL-ROWS.
006290     MOVE 1 TO WS-TABLE-IDX.
006300     PERFORM 900-SUM-LOOP THRU 900-SUM-EXIT
006310         UNTIL WS-TABLE-IDX > 3.
006320     MOVE WS-GOLD-TOTAL-ROWS TO WS-GOLD-TOTAL-ED.
006330     DISPLAY 'gold.total: rows=' WS-GOLD-TOTAL-ED.
006340 900-GRAND-TOTAL-EXIT.
006350     EXIT.
006360*
006370 900-SUM-LOOP.
006380     ADD WS-ROW-COUNT-ENTRY (WS-TABLE-IDX) TO WS-GOLD-TOTAL-ROWS.
006390     ADD 1 TO WS-TABLE-IDX.
006400 900-SUM-EXIT.
006410     EXIT.
006420*
006430***************************************************************
006440* 910 - One combined line of the seven file statuses for the
006450* ops log, same as TXB01 and TXB02 do it.
006460***************************************************************
006470 910-SHOW-FILE-STATUSES.
006480     DISPLAY 'gold.file-statuses: ' WS-FILE-STATUSES.
006490 910-EXIT.
006500     EXIT.
006510*
006520 END PROGRAM TXB03.
