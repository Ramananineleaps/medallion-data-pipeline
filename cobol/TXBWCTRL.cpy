000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      txbwctrl.cpy                                            *
000131*      (C) Copyright Metrocab Data Services. All Rights        *
000132*      Reserved.                                                *
000133*      Element of the Metrocab Nightly Medallion Batch suite    *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* Control area passed on every CALL between TXB00 (the batch
000300* driver) and the job-step programs TXB01/TXB02/TXB03/TXB04, and
000400* from TXB03 to TXB04 when the gold step triggers reconciliation.
000500* Carries the run timestamp so every audit record written during
000600* one execution of the suite is stamped identically, and a
000700* return code the driver inspects after each CALL.
000800*
000900* AMENDMENT HISTORY
000910*   DATE     AUTH  DESC                                 CR#
000920*   03/14/94 RDS   ORIGINAL COPYBOOK                    CR0118
000930*   06/02/99 PKM   WIDENED TIMESTAMP TO 26 BYTES FOR     CR0481
000931*                  MICROSECOND RESOLUTION - Y2K PROJECT
001000*
001100     05  TXW-CTL-RUN-TIMESTAMP       PIC X(26) VALUE SPACES.
001200     05  TXW-CTL-STEP-CODE           PIC X(08) VALUE SPACES.
001300     05  TXW-CTL-RETURN-CODE         PIC S9(04) COMP VALUE +0.
001400         88  TXW-CTL-STEP-OK             VALUE +0.
001500         88  TXW-CTL-STEP-FAILED         VALUE +8.
001600     05  FILLER                      PIC X(10) VALUE SPACES.
