000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      txbwrecn.cpy                                            *
000131*      (C) Copyright Metrocab Data Services. All Rights        *
000132*      Reserved.                                                *
000133*      Element of the Metrocab Nightly Medallion Batch suite    *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* Reconciliation audit record - one written per run by TXB04,
000300* appended to the reconciliation log. The three DIFF fields are
000400* expected to come out zero (or near it for the fare diff, which
000500* is only zero when every trip was paid in full); TXB04's 700-
000600* PRINT-RECON-SUMMARY paragraph displays the same nine measures.
000700*
000800* AMENDMENT HISTORY
000810*   DATE     AUTH  DESC                                 CR#
000820*   04/20/94 RDS   ORIGINAL COPYBOOK                    CR0131
000900*
001000     05  TXW-RECN-TRIPS-SUM           PIC S9(11)V99 COMP-3.
001100     05  TXW-RECN-PAYMENTS-SUM        PIC S9(11)V99 COMP-3.
001200     05  TXW-RECN-FACT-SUM            PIC S9(11)V99 COMP-3.
001300     05  TXW-RECN-TRIPS-COUNT         PIC 9(09) COMP-3.
001400     05  TXW-RECN-PAYMENTS-COUNT      PIC 9(09) COMP-3.
001500     05  TXW-RECN-FACT-COUNT          PIC 9(09) COMP-3.
001600     05  TXW-RECN-FARE-DIFF           PIC S9(11)V99 COMP-3.
001700     05  TXW-RECN-SUM-DIFF            PIC S9(11)V99 COMP-3.
001800     05  TXW-RECN-COUNT-DIFF          PIC S9(09) COMP-3.
001900     05  TXW-RECN-CHECKED-AT          PIC X(26).
002000     05  FILLER                      PIC X(02) VALUE SPACES.
