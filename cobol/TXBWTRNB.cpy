000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      txbwtrnb.cpy                                            *
000131*      (C) Copyright Metrocab Data Services. All Rights        *
000132*      Reserved.                                                *
000133*      Element of the Metrocab Nightly Medallion Batch suite    *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* Trip record, BRONZE stage. TXB01 copies this record in from
000300* the raw trip feed byte-for-byte - no validation is done here,
000400* so TRIP-FARE-TEXT is carried as plain text because the source
000500* feed is allowed to hand us garbage in that column. TXB02 is
000600* the program that decides whether it parses.
000700*
000800* AMENDMENT HISTORY
000810*   DATE     AUTH  DESC                                 CR#
000820*   03/14/94 RDS   ORIGINAL COPYBOOK                    CR0118
000900*
001000     05  TXW-TRNB-ID                 PIC X(10).
001100     05  TXW-TRNB-CUST-ID             PIC X(10).
001200     05  TXW-TRNB-DRVR-ID             PIC X(10).
001300     05  TXW-TRNB-PICKUP-LOC          PIC X(20).
001400     05  TXW-TRNB-DROP-LOC            PIC X(20).
001500     05  TXW-TRNB-FARE-TEXT           PIC X(10).
001600     05  FILLER                      PIC X(02) VALUE SPACES.
