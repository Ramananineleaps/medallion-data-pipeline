000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. TXB04.
000030 AUTHOR.       R D STONE.
000040 INSTALLATION. METROCAB DATA SERVICES.
000050 DATE-WRITTEN. APRIL 1994.
000060 DATE-COMPILED.
000070 SECURITY.     NONE.
000080*
000090*-------------------------------------------------------------*
000100*                                                             *
000110*               @BANNER_START@                                *
000120*      txb04.cbl                                              *
000130*      (C) Copyright Metrocab Data Services.                  *
000140*      All Rights Reserved.                                   *
000150*                                                             *
000160* Element of the Nightly Medallion Batch suite                *
000170*               @BANNER_END@                                  *
000180*                                                             *
000190*-------------------------------------------------------------*
000200*
000210***************************************************************
000220*    DESCRIPTION
000230*
000240* RECONCILER. Independently re-reads the three gold-eligible
000250* files - silver trips, silver payments, and the fact-trip
000260* dashboard TXB03 just built - and sums TRIP-FARE over each
000270* one (an invalid fare contributes zero, same rule TXB02 used
000280* building them). Three differences come out of the three
000290* sums/counts:
000300*   FARE-DIFF-SILVER        trips sum   less payments sum
000310*   SILVER-VS-GOLD-SUM-DIFF trips sum   less fact sum
000320*   TRIPS-COUNT-DIFF        trips count less fact count
000330* The first is a genuine business number (customers who have
000340* not paid in full show up here); the other two should always
000350* come out zero and are really an ETL self-check - if TXB03
000360* dropped or duplicated a trip building FACTTRIP, this is
000370* where the overnight run notices. One RECONCILIATION record
000380* is appended to the audit log every run, win or lose.
000390*
000400***************************************************************
000410*     AMENDMENT HISTORY
000420*
000430*      DATE       AUTHOR   DESCRIPTION                    CR#
000440*      04/20/94   RDS      ORIGINAL PROGRAM               CR0120
000450*      02/01/95   RDS      FARE SUMS NOW SKIP INVALID      CR0162
000460*                          FARES INSTEAD OF ABENDING ON
000470*                          THE PACKED-DECIMAL MOVE
000480*      11/12/98   PKM      Y2K REVIEW - CHECKED-AT COMES   CR0477
000490*                          FROM THE CONTROL AREA TIMESTAMP,
000500*                          NO TWO-DIGIT YEAR HELD HERE
000510*      09/14/02   LJH      NOW CALLED DIRECTLY BY TXB03 -  CR0560
000520*                          OPS DROPPED THE SEPARATE RECON
000530*                          STEP FROM THE JCL
000540*      03/11/05   LJH      ADDED THE ZERO-COUNT SANITY      CR0561
000550*                          CHECK AFTER THE 02/05 RERUN
000560*                          WHERE AN EMPTY FACTTRIP SLIPPED
000570*                          THROUGH WITH A CLEAN RC
000580*
000590***************************************************************
000600*     FILES
000610*
000620*     TRIPSLV/PAYSLV/FACTTRIP - gold-stage inputs, read only
000630*     RECONLOG - reconciliation audit log, appended
000640*
000650***************************************************************
000660*     CICS RESOURCES
000670*
000680*     N/A - BATCH PROGRAM, NO CICS RESOURCES USED
000690*
000700***************************************************************
000710*     UTILITIES
000720*
000730*     N/A
000740*
000750***************************************************************
000760*     COPYBOOKS
000770*
000780*     TXBWTRNS - Trip, silver layout        TXBWRECN - Recon log record
000790*     TXBWPAYS - Payment, silver layout      TXBWCTRL - Control area
000800*     TXBWFACT - Fact-trip, gold layout
000810*
000820***************************************************************
000830*
000840 ENVIRONMENT DIVISION.
000850 CONFIGURATION SECTION.
000860 SPECIAL-NAMES.
000870     C01 IS TOP-OF-FORM.
000880 INPUT-OUTPUT SECTION.
000890 FILE-CONTROL.
000900*
000910     SELECT TRIPSLV  ASSIGN TO TRIPSLV  FILE STATUS IS WS-TS-STAT.
000920     SELECT PAYSLV   ASSIGN TO PAYSLV   FILE STATUS IS WS-PS-STAT.
000930     SELECT FACTTRIP ASSIGN TO FACTTRIP FILE STATUS IS WS-FT-STAT.
000940     SELECT RECONLOG ASSIGN TO RECONLOG FILE STATUS IS WS-RL-STAT.
000950*
000960 DATA DIVISION.
000970 FILE SECTION.
000980*
000990 FD  TRIPSLV  LABEL RECORDS ARE STANDARD.
001000 01  TXI-TRNS-REC.
001010     COPY TXBWTRNS REPLACING ==TXW-TRNS== BY ==TXI-TRNS==.
001020 FD  PAYSLV   LABEL RECORDS ARE STANDARD.
001030 01  TXI-PAYS-REC.
001040     COPY TXBWPAYS REPLACING ==TXW-PAYS== BY ==TXI-PAYS==.
001050 FD  FACTTRIP LABEL RECORDS ARE STANDARD RECORDING MODE IS F.
001060 01  TXI-FACT-REC.
001070     COPY TXBWFACT REPLACING ==TXW-FACT== BY ==TXI-FACT==.
001080*
001090 FD  RECONLOG LABEL RECORDS ARE STANDARD RECORDING MODE IS F.
001100 01  TXO-RECN-REC.
001110     COPY TXBWRECN REPLACING ==TXW-RECN== BY ==TXO-RECN==.
001120*
001130 WORKING-STORAGE SECTION.
001140*
001150 01  WS-DEBUG-DETAILS.
001160     05  FILLER                   PIC X(32)
001170           VALUE 'TXB04---------WORKING STORAGE  '.
001180*
001190 01  WS-FILE-STATUSES.
001200     05  WS-TS-STAT PIC X(02) VALUE SPACES.
001210     05  WS-PS-STAT PIC X(02) VALUE SPACES.
001220     05  WS-FT-STAT PIC X(02) VALUE SPACES.
001230     05  WS-RL-STAT PIC X(02) VALUE SPACES.
001240 01  WS-FILE-STATUS-CHARS REDEFINES WS-FILE-STATUSES.
001250     05  WS-FS-CHAR               PIC X(01) OCCURS 8 TIMES.
001260*
001270 01  WS-SWITCHES.
001280     05  WS-TS-EOF       PIC X(01) VALUE 'N'.
001290     05  WS-PS-EOF       PIC X(01) VALUE 'N'.
001300     05  WS-FT-EOF       PIC X(01) VALUE 'N'.
001310*
001320 77  WS-TS-MISSING       PIC X(01) VALUE 'N'.
001330 77  WS-PS-MISSING       PIC X(01) VALUE 'N'.
001340 77  WS-FT-MISSING       PIC X(01) VALUE 'N'.
001350*
001360***************************************************************
001370* Three sums, three counts, laid out as plain named fields for
001380* the COMPUTE statements in the 400-series, but REDEFINED as a
001390* 3-entry OCCURS table as well so the 500-series sanity check
001400* and the 800-series ops total can walk them with one small
001410* loop paragraph apiece instead of three ADD/IF statements
001420* written out by hand. Added under CR0561 after the empty-
001430* FACTTRIP rerun.
001440***************************************************************
001450 01  WS-SUM-GROUP.
001460     05  WS-TRIPS-SUM            PIC S9(11)V99 COMP-3 VALUE 0.
001470     05  WS-PAYMENTS-SUM         PIC S9(11)V99 COMP-3 VALUE 0.
001480     05  WS-FACT-SUM             PIC S9(11)V99 COMP-3 VALUE 0.
001490 01  WS-SUM-TABLE REDEFINES WS-SUM-GROUP.
001500     05  WS-SUM-ENTRY            PIC S9(11)V99 COMP-3
001510                                 OCCURS 3 TIMES.
001520*
001530 01  WS-COUNT-GROUP.
001540     05  WS-TRIPS-COUNT          PIC 9(09) COMP-3 VALUE 0.
001550     05  WS-PAYMENTS-COUNT       PIC 9(09) COMP-3 VALUE 0.
001560     05  WS-FACT-COUNT           PIC 9(09) COMP-3 VALUE 0.
001570 01  WS-COUNT-TABLE REDEFINES WS-COUNT-GROUP.
001580     05  WS-COUNT-ENTRY          PIC 9(09) COMP-3
001590                                 OCCURS 3 TIMES.
001600*
001610 01  WS-FARE-DIFF                PIC S9(11)V99 COMP-3 VALUE 0.
001620 01  WS-SUM-DIFF                 PIC S9(11)V99 COMP-3 VALUE 0.
001630 01  WS-COUNT-DIFF               PIC S9(09)    COMP-3 VALUE 0.
001640*
001650 01  WS-SUM-COMBINED             PIC S9(12)V99 COMP-3 VALUE 0.
001660 01  WS-TABLE-IDX                PIC 9(02)     COMP   VALUE 0.
001670 01  WS-ZERO-COUNT-FOUND-SW      PIC X(01) VALUE 'N'.
001680     88  WS-ZERO-COUNT-FOUND       VALUE 'Y'.
001690*
001700***************************************************************
001710* Edited views for the run log - separate non-overlapping
001720* storage, fed by explicit MOVE immediately before use, never
001730* a REDEFINES over the packed fields above. Same house rule
001740* TXB01/TXB02/TXB03 follow.
001750***************************************************************
001760 01  WS-RECON-EDIT.
001770     05  WS-TRIPS-SUM-ED         PIC -(10)9.99.
001780     05  WS-PAYMENTS-SUM-ED      PIC -(10)9.99.
001790     05  WS-FACT-SUM-ED          PIC -(10)9.99.
001800     05  WS-TRIPS-COUNT-ED       PIC ZZZZZZZZ9.
001810     05  WS-PAYMENTS-COUNT-ED    PIC ZZZZZZZZ9.
001820     05  WS-FACT-COUNT-ED        PIC ZZZZZZZZ9.
001830     05  WS-FARE-DIFF-ED         PIC -(10)9.99.
001840     05  WS-SUM-DIFF-ED          PIC -(10)9.99.
001850     05  WS-COUNT-DIFF-ED        PIC -(8)9.
001860     05  WS-SUM-COMBINED-ED      PIC -(11)9.99.
001870*
001880 01  WS-LITERALS.
001890     COPY TXBWLITS.
001900*
001910 LINKAGE SECTION.
001920 01  LK-CONTROL-AREA.
001930     COPY TXBWCTRL.
001940*
001950***************************************************************
001960 PROCEDURE DIVISION USING LK-CONTROL-AREA.
001970*
001980 000-MAIN.
001990     PERFORM 100-SUM-TRIPS    THRU 100-EXIT.
002000     PERFORM 200-SUM-PAYMENTS THRU 200-EXIT.
002010     PERFORM 300-SUM-FACT     THRU 300-EXIT.
002020     PERFORM 400-COMPUTE-DIFFS.
002030     PERFORM 500-CHECK-ZERO-COUNTS THRU 500-EXIT.
002040     PERFORM 600-WRITE-RECON-LOG.
002050     PERFORM 700-PRINT-RECON-SUMMARY.
002060     PERFORM 800-SHOW-COMBINED-SUM.
002070     PERFORM 910-SHOW-FILE-STATUSES.
002080     MOVE +0 TO TXW-CTL-RETURN-CODE.
002090     GOBACK.
002100*
002110***************************************************************
002120* 100 - sum TRIP-FARE and count rows over silver trips. An
002130* invalid fare already carries its own flag from TXB02 - it
002140* contributes zero to the sum but still counts as a row.
002150***************************************************************
002160 100-SUM-TRIPS.
002170     OPEN INPUT TRIPSLV.
002180     IF WS-TS-STAT = TXW-FS-NOT-FOUND
002190         DISPLAY 'WARNING: TRIPSLV NOT FOUND, '
002200             'TRIPS SUM/COUNT WILL BE ZERO'
002210         MOVE 'Y' TO WS-TS-MISSING
002220         MOVE 'Y' TO WS-TS-EOF
002230     ELSE
002240         IF WS-TS-STAT NOT = TXW-FS-OK
002250             DISPLAY 'ERROR OPENING TRIPSLV. RC: ' WS-TS-STAT
002260             MOVE 'Y' TO WS-TS-EOF
002270         END-IF
002280     END-IF.
002290     PERFORM 110-TRIP-SUM-LOOP THRU 110-EXIT
002300         UNTIL WS-TS-EOF = 'Y'.
002310     IF WS-TS-MISSING = 'N'
002320         CLOSE TRIPSLV
002330     END-IF.
002340 100-EXIT.
002350     EXIT.
002360*
002370 110-TRIP-SUM-LOOP.
002380     READ TRIPSLV INTO TXI-TRNS-REC
002390         AT END
002400             MOVE 'Y' TO WS-TS-EOF
002410             GO TO 110-EXIT
002420     END-READ.
002430     ADD 1 TO WS-TRIPS-COUNT.
002440     IF TXI-TRNS-FARE-IS-VALID
002450         ADD TXI-TRNS-FARE TO WS-TRIPS-SUM
002460     END-IF.
002470 110-EXIT.
002480     EXIT.
002490*
002500***************************************************************
002510* 200 - sum TRIP-FARE and count rows over silver payments.
002520***************************************************************
002530 200-SUM-PAYMENTS.
002540     OPEN INPUT PAYSLV.
002550     IF WS-PS-STAT = TXW-FS-NOT-FOUND
002560         DISPLAY 'WARNING: PAYSLV NOT FOUND, '
002570             'PAYMENTS SUM/COUNT WILL BE ZERO'
002580         MOVE 'Y' TO WS-PS-MISSING
002590         MOVE 'Y' TO WS-PS-EOF
002600     ELSE
002610         IF WS-PS-STAT NOT = TXW-FS-OK
002620             DISPLAY 'ERROR OPENING PAYSLV. RC: ' WS-PS-STAT
002630             MOVE 'Y' TO WS-PS-EOF
002640         END-IF
002650     END-IF.
002660     PERFORM 210-PAY-SUM-LOOP THRU 210-EXIT
002670         UNTIL WS-PS-EOF = 'Y'.
002680     IF WS-PS-MISSING = 'N'
002690         CLOSE PAYSLV
002700     END-IF.
002710 200-EXIT.
002720     EXIT.
002730*
002740 210-PAY-SUM-LOOP.
002750     READ PAYSLV INTO TXI-PAYS-REC
002760         AT END
002770             MOVE 'Y' TO WS-PS-EOF
002780             GO TO 210-EXIT
002790     END-READ.
002800     ADD 1 TO WS-PAYMENTS-COUNT.
002810     IF TXI-PAYS-FARE-IS-VALID
002820         ADD TXI-PAYS-FARE TO WS-PAYMENTS-SUM
002830     END-IF.
002840 210-EXIT.
002850     EXIT.
002860*
002870***************************************************************
002880* 300 - sum TRIP-FARE and count rows over the gold fact-trip
002890* dashboard. This is the booked fare TXB03 carried onto every
002900* fact row, not the paid fare - it has to match silver trips
002910* one-for-one for SILVER-VS-GOLD-SUM-DIFF to come out zero.
002920***************************************************************
002930 300-SUM-FACT.
002940     OPEN INPUT FACTTRIP.
002950     IF WS-FT-STAT = TXW-FS-NOT-FOUND
002960         DISPLAY 'WARNING: FACTTRIP NOT FOUND, '
002970             'FACT SUM/COUNT WILL BE ZERO'
002980         MOVE 'Y' TO WS-FT-MISSING
002990         MOVE 'Y' TO WS-FT-EOF
003000     ELSE
003010         IF WS-FT-STAT NOT = TXW-FS-OK
003020             DISPLAY 'ERROR OPENING FACTTRIP. RC: ' WS-FT-STAT
003030             MOVE 'Y' TO WS-FT-EOF
003040         END-IF
003050     END-IF.
003060     PERFORM 310-FACT-SUM-LOOP THRU 310-EXIT
003070         UNTIL WS-FT-EOF = 'Y'.
003080     IF WS-FT-MISSING = 'N'
003090         CLOSE FACTTRIP
003100     END-IF.
003110 300-EXIT.
003120     EXIT.
003130*
003140 310-FACT-SUM-LOOP.
003150     READ FACTTRIP INTO TXI-FACT-REC
003160         AT END
003170             MOVE 'Y' TO WS-FT-EOF
003180             GO TO 310-EXIT
003190     END-READ.
003200     ADD 1 TO WS-FACT-COUNT.
003210     ADD TXI-FACT-TRIP-FARE TO WS-FACT-SUM.
003220 310-EXIT.
003230     EXIT.
003240*
003250***************************************************************
003260* 400 - the three differences the reconciler exists to print.
003270***************************************************************
003280 400-COMPUTE-DIFFS.
003290     COMPUTE WS-FARE-DIFF  = WS-TRIPS-SUM - WS-PAYMENTS-SUM.
003300     COMPUTE WS-SUM-DIFF   = WS-TRIPS-SUM - WS-FACT-SUM.
003310     COMPUTE WS-COUNT-DIFF = WS-TRIPS-COUNT - WS-FACT-COUNT.
003320*
003330***************************************************************
003340* 500 - CR0561: walk the three row counts and flag if any one
003350* of them is zero. A zero trips/payments/fact count almost
003360* always means an upstream file did not open, not that the
003370* night was genuinely empty - worth a loud warning line before
003380* the diffs print and look clean by accident.
003390***************************************************************
003400 500-CHECK-ZERO-COUNTS.
003410     MOVE 'N' TO WS-ZERO-COUNT-FOUND-SW.
003420     MOVE 1 TO WS-TABLE-IDX.
003430     PERFORM 510-ZERO-CHECK-LOOP THRU 510-EXIT
003440         UNTIL WS-TABLE-IDX > 3.
003450 500-EXIT.
003460     EXIT.
003470*
003480 510-ZERO-CHECK-LOOP.
003490     IF WS-COUNT-ENTRY (WS-TABLE-IDX) = 0
003500         SET WS-ZERO-COUNT-FOUND TO TRUE
003510         DISPLAY 'reconciler.warning: zero row count at position '
003520                 WS-TABLE-IDX
003530     END-IF.
003540     ADD 1 TO WS-TABLE-IDX.
003550 510-EXIT.
003560     EXIT.
003570*
003580***************************************************************
003590* 600 - one RECONCILIATION record appended every run, same
003600* first-time-OPEN-EXTEND-fails-so-OPEN-OUTPUT trick TXB02 uses
003610* for DQLOG.
003620***************************************************************
003630 600-WRITE-RECON-LOG.
003640     OPEN EXTEND RECONLOG.
003650     IF WS-RL-STAT = '05' OR WS-RL-STAT = '35'
003660         CLOSE RECONLOG
003670         OPEN OUTPUT RECONLOG
003680     END-IF.
003690     MOVE WS-TRIPS-SUM         TO TXO-RECN-TRIPS-SUM.
003700     MOVE WS-PAYMENTS-SUM      TO TXO-RECN-PAYMENTS-SUM.
003710     MOVE WS-FACT-SUM          TO TXO-RECN-FACT-SUM.
003720     MOVE WS-TRIPS-COUNT       TO TXO-RECN-TRIPS-COUNT.
003730     MOVE WS-PAYMENTS-COUNT    TO TXO-RECN-PAYMENTS-COUNT.
003740     MOVE WS-FACT-COUNT        TO TXO-RECN-FACT-COUNT.
003750     MOVE WS-FARE-DIFF         TO TXO-RECN-FARE-DIFF.
003760     MOVE WS-SUM-DIFF          TO TXO-RECN-SUM-DIFF.
003770     MOVE WS-COUNT-DIFF        TO TXO-RECN-COUNT-DIFF.
003780     MOVE TXW-CTL-RUN-TIMESTAMP TO TXO-RECN-CHECKED-AT.
003790     WRITE TXO-RECN-REC.
003800     CLOSE RECONLOG.
003810*
003820***************************************************************
003830* 700 - the nine-measure run-log line Ops actually reads.
003840***************************************************************
003850 700-PRINT-RECON-SUMMARY.
003860     MOVE WS-TRIPS-SUM      TO WS-TRIPS-SUM-ED.
003870     MOVE WS-PAYMENTS-SUM   TO WS-PAYMENTS-SUM-ED.
003880     MOVE WS-FACT-SUM       TO WS-FACT-SUM-ED.
003890     MOVE WS-TRIPS-COUNT    TO WS-TRIPS-COUNT-ED.
003900     MOVE WS-PAYMENTS-COUNT TO WS-PAYMENTS-COUNT-ED.
003910     MOVE WS-FACT-COUNT     TO WS-FACT-COUNT-ED.
003920     MOVE WS-FARE-DIFF      TO WS-FARE-DIFF-ED.
003930     MOVE WS-SUM-DIFF       TO WS-SUM-DIFF-ED.
003940     MOVE WS-COUNT-DIFF     TO WS-COUNT-DIFF-ED.
003950     DISPLAY 'reconciler.summary: trips_sum=' WS-TRIPS-SUM-ED
003960         ' payments_sum=' WS-PAYMENTS-SUM-ED
003970         ' fact_sum=' WS-FACT-SUM-ED
003980         ' trips_count=' WS-TRIPS-COUNT-ED
003990         ' payments_count=' WS-PAYMENTS-COUNT-ED
004000         ' fact_count=' WS-FACT-COUNT-ED
004010         ' fare_diff_silver=' WS-FARE-DIFF-ED
004020         ' silver_vs_gold_sum_diff=' WS-SUM-DIFF-ED
004030         ' trips_count_diff=' WS-COUNT-DIFF-ED.
004040*
004050***************************************************************
004060* 800 - CR0561's companion diagnostic: add the three sums
004070* together (trips+payments+fact) for a single combined-amount
004080* sanity figure on the log, same OCCURS-table-walk idiom 700
004090* uses for TXB01/TXB03's grand totals.
004100***************************************************************
004110 800-SHOW-COMBINED-SUM.
004120     MOVE 0 TO WS-SUM-COMBINED.
004130     MOVE 1 TO WS-TABLE-IDX.
004140     PERFORM 810-SUM-LOOP THRU 810-EXIT
004150         UNTIL WS-TABLE-IDX > 3.
004160     MOVE WS-SUM-COMBINED TO WS-SUM-COMBINED-ED.
004170     DISPLAY 'reconciler.combined-sum: amount=' WS-SUM-COMBINED-ED.
004180*
004190 810-SUM-LOOP.
004200     ADD WS-SUM-ENTRY (WS-TABLE-IDX) TO WS-SUM-COMBINED.
004210     ADD 1 TO WS-TABLE-IDX.
004220 810-EXIT.
004230     EXIT.
004240*
004250***************************************************************
004260* 910 - one combined line of the four file statuses for the
004270* ops log, same as TXB01/TXB02/TXB03 do it.
004280***************************************************************
004290 910-SHOW-FILE-STATUSES.
004300     DISPLAY 'reconciler.file-statuses: ' WS-FILE-STATUSES.
004310*
004320 END PROGRAM TXB04.
