000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      txbwfact.cpy                                            *
000131*      (C) Copyright Metrocab Data Services. All Rights        *
000132*      Reserved.                                                *
000133*      Element of the Metrocab Nightly Medallion Batch suite    *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* Fact-trip record, GOLD stage - the wide dashboard file. One
000300* row per silver trip, outer-joined to customer, driver and
000400* payment, so CUSTOMER-NAME/DRIVER-NAME/PAID-FARE/MODE-OF-PAYMENT
000500* are all allowed to come back blank or defaulted when the trip
000600* has no match on one side. FARE-MATCHES is 'Y'/'N'/' ' - see
000700* TXB03's 420-SET-FARE-MATCHES paragraph.
000800*
000900* AMENDMENT HISTORY
000910*   DATE     AUTH  DESC                                 CR#
000920*   04/02/94 RDS   ORIGINAL COPYBOOK                    CR0119
000930*   07/11/97 RDS   ADDED SIGNUP-MONTH FOR THE MARKETING  CR0340
000931*                  COHORT DASHBOARD
001000*
001100     05  TXW-FACT-TRIP-ID             PIC X(10).
001200     05  TXW-FACT-CUST-ID             PIC X(10).
001300     05  TXW-FACT-CUST-NAME           PIC X(30).
001400     05  TXW-FACT-SIGNUP-DATE         PIC X(10).
001500     05  TXW-FACT-SIGNUP-MONTH        PIC X(10).
001600     05  TXW-FACT-DRVR-ID             PIC X(10).
001700     05  TXW-FACT-DRVR-NAME           PIC X(30).
001800     05  TXW-FACT-VEHICLE-TYPE        PIC X(10).
001900     05  TXW-FACT-PICKUP-LOC          PIC X(20).
002000     05  TXW-FACT-DROP-LOC            PIC X(20).
002100     05  TXW-FACT-TRIP-FARE           PIC S9(7)V99 COMP-3.
002200     05  TXW-FACT-PAID-FARE           PIC S9(7)V99 COMP-3.
002300     05  TXW-FACT-MODE               PIC X(12).
002400     05  TXW-FACT-FARE-MATCHES        PIC X(01).
002410         88  TXW-FACT-FARES-MATCH       VALUE 'Y'.
002420         88  TXW-FACT-FARES-DIFFER      VALUE 'N'.
002430         88  TXW-FACT-FARES-UNKNOWN     VALUE ' '.
002500     05  FILLER                      PIC X(02) VALUE SPACES.
