000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      txbwlits.cpy                                            *
000131*      (C) Copyright Metrocab Data Services. All Rights        *
000132*      Reserved.                                                *
000133*      Element of the Metrocab Nightly Medallion Batch suite    *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* Common working-storage literals shared by the bronze, silver
000300* and gold job steps (TXB01/TXB02/TXB03/TXB04). Kept in one copy
000400* book so the list of legal vehicle types, the DQ table-name
000500* literals and the file-status test values only have to be
000600* maintained in one place.
000700*
000800* AMENDMENT HISTORY
000810*   DATE     AUTH  DESC                                 CR#
000820*   03/14/94 RDS   ORIGINAL COPYBOOK                    CR0118
000830*   11/09/98 PKM   Y2K REVIEW - NO DATE FIELDS HERE,     CR0477
000831*                  FOUR-DIGIT SIGNUP YEAR ALREADY IN USE
000900*
001000     05  TXW-VALID-VEHICLE-TYPES.
001100         10  TXW-VEH-TYPE-1          PIC X(10) VALUE 'Sedan'.
001200         10  TXW-VEH-TYPE-2          PIC X(10) VALUE 'SUV'.
001300         10  TXW-VEH-TYPE-3          PIC X(10) VALUE 'Hatchback'.
001400         10  TXW-VEH-TYPE-4          PIC X(10) VALUE 'Mini'.
001500*
001600* File-status literals, tested after every OPEN/READ.
001700*
001800     05  TXW-FS-OK                   PIC X(02) VALUE '00'.
001900     05  TXW-FS-EOF                  PIC X(02) VALUE '10'.
002000     05  TXW-FS-NOT-FOUND            PIC X(02) VALUE '35'.
002100*
002200* DQ-AUDIT table-name literals, one per bronze/silver table.
002300*
002400     05  TXW-TABLE-CUSTOMERS         PIC X(12) VALUE 'customers'.
002500     05  TXW-TABLE-DRIVERS           PIC X(12) VALUE 'drivers'.
002600     05  TXW-TABLE-TRIPS             PIC X(12) VALUE 'trips'.
002700     05  TXW-TABLE-PAYMENTS          PIC X(12) VALUE 'payments'.
002800*
002900     05  TXW-MODE-UNKNOWN            PIC X(12) VALUE 'Unknown'.
