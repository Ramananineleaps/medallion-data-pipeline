000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      txbwdqa.cpy                                             *
000131*      (C) Copyright Metrocab Data Services. All Rights        *
000132*      Reserved.                                                *
000133*      Element of the Metrocab Nightly Medallion Batch suite    *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* Data-quality audit record - one per bronze/silver table, four
000300* written by TXB02 every run (customers, drivers, trips,
000400* payments, in that order) and appended to the DQ log.
000500*
000600* AMENDMENT HISTORY
000610*   DATE     AUTH  DESC                                 CR#
000620*   04/15/94 RDS   ORIGINAL COPYBOOK                    CR0124
000700*
000800     05  TXW-DQA-TABLE-NAME           PIC X(12).
000900     05  TXW-DQA-MISSING-VALUES       PIC 9(09) COMP-3.
001000     05  TXW-DQA-INVALID-VALUES       PIC 9(09) COMP-3.
001100     05  TXW-DQA-PROCESSED-AT         PIC X(26).
001200     05  FILLER                      PIC X(02) VALUE SPACES.
