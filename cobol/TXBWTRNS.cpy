000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      txbwtrns.cpy                                            *
000131*      (C) Copyright Metrocab Data Services. All Rights        *
000132*      Reserved.                                                *
000133*      Element of the Metrocab Nightly Medallion Batch suite    *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* Trip record, SILVER stage. Same key/location fields as
000300* TXBWTRNB, but TRIP-FARE is now a real signed packed amount and
000400* TRIP-FARE-INVALID carries the one-byte flag TXB02 sets when
000500* the bronze text did not parse - downstream (TXB03, TXB04)
000600* treat an invalid fare as zero without having to re-parse text.
000700*
000800* AMENDMENT HISTORY
000810*   DATE     AUTH  DESC                                 CR#
000820*   03/14/94 RDS   ORIGINAL COPYBOOK                    CR0118
000830*   02/01/95 RDS   ADDED TRIP-FARE-INVALID FLAG - DQ     CR0162
000831*                  AUDIT COULDN'T TELL INVALID FROM ZERO
000900*
001000     05  TXW-TRNS-ID                 PIC X(10).
001100     05  TXW-TRNS-CUST-ID             PIC X(10).
001200     05  TXW-TRNS-DRVR-ID             PIC X(10).
001300     05  TXW-TRNS-PICKUP-LOC          PIC X(20).
001400     05  TXW-TRNS-DROP-LOC            PIC X(20).
001500     05  TXW-TRNS-FARE               PIC S9(7)V99 COMP-3.
001600     05  TXW-TRNS-FARE-INVALID        PIC X(01).
001700         88  TXW-TRNS-FARE-IS-INVALID   VALUE 'Y'.
001800         88  TXW-TRNS-FARE-IS-VALID     VALUE 'N'.
001900     05  FILLER                      PIC X(02) VALUE SPACES.
