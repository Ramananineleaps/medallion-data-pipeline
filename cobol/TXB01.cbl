000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. TXB01.
000030 AUTHOR.       R D STONE.
000040 INSTALLATION. METROCAB DATA SERVICES.
000050 DATE-WRITTEN. MARCH 1994.
000060 DATE-COMPILED.
000070 SECURITY.     NONE.
000080*
000090*-------------------------------------------------------------*
000100*                                                             *
000110*               @BANNER_START@                                *
000120*      txb01.cbl                                              *
000130*      (C) Copyright Metrocab Data Services.                  *
000140*      All Rights Reserved.                                   *
000150*                                                             *
000160* Element of the Nightly Medallion Batch suite                *
000170*               @BANNER_END@                                  *
000180*                                                             *
000190*-------------------------------------------------------------*
000200*
000210***************************************************************
000220*    DESCRIPTION
000230*
000240* BRONZE LOADER. Reads the four raw feeds received from the
000250* dispatch and billing extract jobs - customers, drivers, trips,
000260* payments - and copies each one, unchanged, record for record,
000270* into the matching bronze-stage file. No validation happens
000280* here; that is TXB02's job. This step's only two
000290* responsibilities are (1) get the raw rows onto a file TXB02
000300* can re-read and (2) tell the operator how many rows showed up
000310* on each feed.
000320*
000330* A feed that did not arrive overnight (vendor drop missed,
000340* FTP job abended upstream, whatever) is not treated as an
000350* abend here - it is logged as a warning and that table's
000360* bronze file comes out empty. Ticket CR0201 made that call
000370* after the 02/95 rerun where a missing payments file took the
000380* whole night's run down for nothing.
000390*
000400***************************************************************
000410*     AMENDMENT HISTORY
000420*
000430*      DATE       AUTHOR   DESCRIPTION                    CR#
000440*      03/14/94   RDS      ORIGINAL PROGRAM               CR0118
000450*      02/09/95   RDS      MISSING FEED IS NOW A WARNING, CR0201
000460*                          NOT AN ABEND
000470*      11/12/98   PKM      Y2K REVIEW - NO TWO-DIGIT YEAR CR0477
000480*                          FIELDS IN THIS PROGRAM, NO CHANGE
000490*      05/03/01   LJH      ADDED PAYMENTS FEED (MODE-OF-  CR0512
000500*                          PAYMENT WAS CARRIED IN TRIPS
000510*                          BEFORE THE PAYMENTS SYSTEM SPLIT)
000520*
000530***************************************************************
000540*     FILES
000550*
000560*     CUSTIN/DRVRIN/TRIPIN/PAYIN  - raw input feeds (line
000570*         sequential, one record per line, may be absent)
000580*     CUSTBRZ/DRVRBRZ/TRIPBRZ/PAYBRZ - bronze stage output,
000590*         replaced in full every run
000600*
000610***************************************************************
000620*     CICS RESOURCES
000630*
000640*     N/A - BATCH PROGRAM, NO CICS RESOURCES USED
000650*
000660***************************************************************
000670*     UTILITIES
000680*
000690*     N/A
000700*
000710***************************************************************
000720*     COPYBOOKS
000730*
000740*     TXBWCUST - Customer record (bronze & silver layout)
000750*     TXBWDRVR - Driver record (bronze & silver layout)
000760*     TXBWTRNB - Trip record, bronze layout
000770*     TXBWPAYB - Payment record, bronze layout
000780*     TXBWCTRL - Step-control area passed from TXB00
000790*
000800***************************************************************
000810*
000820 ENVIRONMENT DIVISION.
000830 CONFIGURATION SECTION.
000840 SPECIAL-NAMES.
000850     C01 IS TOP-OF-FORM.
000860 INPUT-OUTPUT SECTION.
000870 FILE-CONTROL.
000880*
000890     SELECT CUSTIN       ASSIGN TO CUSTIN
000900         ORGANIZATION IS LINE SEQUENTIAL
000910         FILE STATUS  IS  WS-CUSTIN-STATUS.
000920*
000930     SELECT DRVRIN       ASSIGN TO DRVRIN
000940         ORGANIZATION IS LINE SEQUENTIAL
000950         FILE STATUS  IS  WS-DRVRIN-STATUS.
000960*
000970     SELECT TRIPIN       ASSIGN TO TRIPIN
000980         ORGANIZATION IS LINE SEQUENTIAL
000990         FILE STATUS  IS  WS-TRIPIN-STATUS.
001000*
001010     SELECT PAYIN        ASSIGN TO PAYIN
001020         ORGANIZATION IS LINE SEQUENTIAL
001030         FILE STATUS  IS  WS-PAYIN-STATUS.
001040*
001050     SELECT CUSTBRZ      ASSIGN TO CUSTBRZ
001060         FILE STATUS  IS  WS-CUSTBRZ-STATUS.
001070*
001080     SELECT DRVRBRZ      ASSIGN TO DRVRBRZ
001090         FILE STATUS  IS  WS-DRVRBRZ-STATUS.
001100*
001110     SELECT TRIPBRZ      ASSIGN TO TRIPBRZ
001120         FILE STATUS  IS  WS-TRIPBRZ-STATUS.
001130*
001140     SELECT PAYBRZ       ASSIGN TO PAYBRZ
001150         FILE STATUS  IS  WS-PAYBRZ-STATUS.
001160*
001170 DATA DIVISION.
001180 FILE SECTION.
001190*
001200 FD  CUSTIN
001210     LABEL RECORDS ARE STANDARD.
001220 01  TXI-CUST-REC.
001230     COPY TXBWCUST REPLACING ==TXW-CUST== BY ==TXI-CUST==.
001240*
001250 FD  DRVRIN
001260     LABEL RECORDS ARE STANDARD.
001270 01  TXI-DRVR-REC.
001280     COPY TXBWDRVR REPLACING ==TXW-DRVR== BY ==TXI-DRVR==.
001290*
001300 FD  TRIPIN
001310     LABEL RECORDS ARE STANDARD.
001320 01  TXI-TRNB-REC.
001330     COPY TXBWTRNB REPLACING ==TXW-TRNB== BY ==TXI-TRNB==.
001340*
001350 FD  PAYIN
001360     LABEL RECORDS ARE STANDARD.
001370 01  TXI-PAYB-REC.
001380     COPY TXBWPAYB REPLACING ==TXW-PAYB== BY ==TXI-PAYB==.
001390*
001400 FD  CUSTBRZ
001410     LABEL RECORDS ARE STANDARD
001420     RECORDING MODE IS F.
001430 01  TXO-CUST-REC.
001440     COPY TXBWCUST REPLACING ==TXW-CUST== BY ==TXO-CUST==.
001450*
001460 FD  DRVRBRZ
001470     LABEL RECORDS ARE STANDARD
001480     RECORDING MODE IS F.
001490 01  TXO-DRVR-REC.
001500     COPY TXBWDRVR REPLACING ==TXW-DRVR== BY ==TXO-DRVR==.
001510*
001520 FD  TRIPBRZ
001530     LABEL RECORDS ARE STANDARD
001540     RECORDING MODE IS F.
001550 01  TXO-TRNB-REC.
001560     COPY TXBWTRNB REPLACING ==TXW-TRNB== BY ==TXO-TRNB==.
001570*
001580 FD  PAYBRZ
001590     LABEL RECORDS ARE STANDARD
001600     RECORDING MODE IS F.
001610 01  TXO-PAYB-REC.
001620     COPY TXBWPAYB REPLACING ==TXW-PAYB== BY ==TXO-PAYB==.
001630*
001640 WORKING-STORAGE SECTION.
001650*
001660 01  WS-DEBUG-DETAILS.
001670     05  FILLER                   PIC X(32)
001680           VALUE 'TXB01---------WORKING STORAGE  '.
001690     05  DEBUG-RUN-TIMESTAMP      PIC X(26) VALUE SPACES.
001700     05  WS-RUN-CLOCK-PARTS REDEFINES DEBUG-RUN-TIMESTAMP.
001710         10  WS-RUN-CLOCK-DATE    PIC X(10).
001720         10  FILLER               PIC X(16).
001730*
001740 01  WS-FILE-STATUSES.
001750     05  WS-CUSTIN-STATUS         PIC X(02) VALUE SPACES.
001760     05  WS-DRVRIN-STATUS         PIC X(02) VALUE SPACES.
001770     05  WS-TRIPIN-STATUS         PIC X(02) VALUE SPACES.
001780     05  WS-PAYIN-STATUS          PIC X(02) VALUE SPACES.
001790     05  WS-CUSTBRZ-STATUS        PIC X(02) VALUE SPACES.
001800     05  WS-DRVRBRZ-STATUS        PIC X(02) VALUE SPACES.
001810     05  WS-TRIPBRZ-STATUS        PIC X(02) VALUE SPACES.
001820     05  WS-PAYBRZ-STATUS         PIC X(02) VALUE SPACES.
001830 01  WS-FILE-STATUS-CHARS REDEFINES WS-FILE-STATUSES.
001840     05  WS-FS-CHAR               PIC X(01) OCCURS 16 TIMES.
001850*
001860 01  WS-SWITCHES.
001870     05  WS-CUSTIN-EOF            PIC X(01) VALUE 'N'.
001880     05  WS-DRVRIN-EOF            PIC X(01) VALUE 'N'.
001890     05  WS-TRIPIN-EOF            PIC X(01) VALUE 'N'.
001900     05  WS-PAYIN-EOF             PIC X(01) VALUE 'N'.
001910     05  WS-CUSTIN-MISSING        PIC X(01) VALUE 'N'.
001920     05  WS-DRVRIN-MISSING        PIC X(01) VALUE 'N'.
001930     05  WS-TRIPIN-MISSING        PIC X(01) VALUE 'N'.
001940     05  WS-PAYIN-MISSING         PIC X(01) VALUE 'N'.
001950*
001960 01  WS-ROW-COUNTERS.
001970     05  WS-CUST-ROWS             PIC 9(09) COMP-3 VALUE 0.
001980     05  WS-DRVR-ROWS             PIC 9(09) COMP-3 VALUE 0.
001990     05  WS-TRIP-ROWS             PIC 9(09) COMP-3 VALUE 0.
002000     05  WS-PAY-ROWS              PIC 9(09) COMP-3 VALUE 0.
002010*
002020* Edited views of the row counters, for the run-log DISPLAY
002030* lines - moved in explicitly rather than redefined since the
002040* counters above are packed COMP-3 and won't edit correctly
002050* just by overlay.
002060 01  WS-ROW-COUNTERS-EDIT.
002070     05  WS-CUST-ROWS-ED          PIC ZZZ,ZZZ,ZZ9.
002080     05  WS-DRVR-ROWS-ED          PIC ZZZ,ZZZ,ZZ9.
002090     05  WS-TRIP-ROWS-ED          PIC ZZZ,ZZZ,ZZ9.
002100     05  WS-PAY-ROWS-ED           PIC ZZZ,ZZZ,ZZ9.
002110*
002120* Table view of the same four counters, for 905-SUM-LOOP
002130* (called from 900-GRAND-TOTAL) to walk with one small loop
002140* paragraph - avoids four separate ADD statements every time
002150* a fifth table gets bolted onto this program down the road.
002160*
002170 01  WS-ROW-COUNTERS-TABLE REDEFINES WS-ROW-COUNTERS.
002180     05  WS-ROW-COUNT-ENTRY      PIC 9(09) COMP-3
002190                                 OCCURS 4 TIMES.
002200*
002210 01  WS-GRAND-TOTAL-ROWS         PIC 9(09) COMP-3 VALUE 0.
002220 01  WS-GRAND-TOTAL-ED           PIC ZZZ,ZZZ,ZZ9.
002230 01  WS-TABLE-IDX                PIC 9(02) COMP VALUE 0.
002240*
002250 01  WS-LITERALS.
002260     COPY TXBWLITS.
002270*
002280 LINKAGE SECTION.
002290 01  LK-CONTROL-AREA.
002300     COPY TXBWCTRL.
002310*
002320***************************************************************
002330 PROCEDURE DIVISION USING LK-CONTROL-AREA.
002340***************************************************************
002350*
002360 000-MAIN.
002370     PERFORM 800-BUILD-RUN-TIMESTAMP.
002380     DISPLAY 'bronze run date: ' WS-RUN-CLOCK-DATE.
002390     PERFORM 100-LOAD-CUSTOMERS THRU 100-EXIT.
002400     PERFORM 200-LOAD-DRIVERS   THRU 200-EXIT.
002410     PERFORM 300-LOAD-TRIPS     THRU 300-EXIT.
002420     PERFORM 400-LOAD-PAYMENTS  THRU 400-EXIT.
002430     PERFORM 900-GRAND-TOTAL THRU 900-EXIT.
002440     PERFORM 910-SHOW-FILE-STATUSES.
002450     MOVE +0 TO TXW-CTL-RETURN-CODE.
002460     GOBACK.
002470*
002480 100-LOAD-CUSTOMERS.
002490     OPEN INPUT  CUSTIN.
002500     OPEN OUTPUT CUSTBRZ.
002510     IF WS-CUSTIN-STATUS = TXW-FS-NOT-FOUND
002520         DISPLAY 'WARNING: CUSTOMERS FEED NOT FOUND, '
002530             'BRONZE CUSTOMERS WILL BE EMPTY'
002540         MOVE 'Y' TO WS-CUSTIN-MISSING
002550         MOVE 'Y' TO WS-CUSTIN-EOF
002560     ELSE
002570         IF WS-CUSTIN-STATUS NOT = TXW-FS-OK
002580             DISPLAY 'ERROR OPENING CUSTOMERS FEED. RC: '
002590                 WS-CUSTIN-STATUS
002600             MOVE 'Y' TO WS-CUSTIN-EOF
002610         END-IF
002620     END-IF.
002630     PERFORM 110-CUSTOMER-COPY-LOOP THRU 110-EXIT
002640         UNTIL WS-CUSTIN-EOF = 'Y'.
002650     IF WS-CUSTIN-MISSING = 'N'
002660         CLOSE CUSTIN
002670     END-IF.
002680     CLOSE CUSTBRZ.
002690     MOVE WS-CUST-ROWS TO WS-CUST-ROWS-ED.
002700     DISPLAY 'bronze.customers: rows=' WS-CUST-ROWS-ED.
002710 100-EXIT.
002720     EXIT.
002730*
002740 110-CUSTOMER-COPY-LOOP.
002750     READ CUSTIN INTO TXI-CUST-REC
002760         AT END
002770             MOVE 'Y' TO WS-CUSTIN-EOF
002780             GO TO 110-EXIT
002790     END-READ.
002800     ADD 1 TO WS-CUST-ROWS.
002810     WRITE TXO-CUST-REC FROM TXI-CUST-REC.
002820 110-EXIT.
002830     EXIT.
002840*
002850 200-LOAD-DRIVERS.
002860     OPEN INPUT  DRVRIN.
002870     OPEN OUTPUT DRVRBRZ.
002880     IF WS-DRVRIN-STATUS = TXW-FS-NOT-FOUND
002890         DISPLAY 'WARNING: DRIVERS FEED NOT FOUND, '
002900             'BRONZE DRIVERS WILL BE EMPTY'
002910         MOVE 'Y' TO WS-DRVRIN-MISSING
002920         MOVE 'Y' TO WS-DRVRIN-EOF
002930     ELSE
002940         IF WS-DRVRIN-STATUS NOT = TXW-FS-OK
002950             DISPLAY 'ERROR OPENING DRIVERS FEED. RC: '
002960                 WS-DRVRIN-STATUS
002970             MOVE 'Y' TO WS-DRVRIN-EOF
002980         END-IF
002990     END-IF.
003000     PERFORM 210-DRIVER-COPY-LOOP THRU 210-EXIT
003010         UNTIL WS-DRVRIN-EOF = 'Y'.
003020     IF WS-DRVRIN-MISSING = 'N'
003030         CLOSE DRVRIN
003040     END-IF.
003050     CLOSE DRVRBRZ.
003060     MOVE WS-DRVR-ROWS TO WS-DRVR-ROWS-ED.
003070     DISPLAY 'bronze.drivers: rows=' WS-DRVR-ROWS-ED.
003080 200-EXIT.
003090     EXIT.
003100*
003110 210-DRIVER-COPY-LOOP.
003120     READ DRVRIN INTO TXI-DRVR-REC
003130         AT END
003140             MOVE 'Y' TO WS-DRVRIN-EOF
003150             GO TO 210-EXIT
003160     END-READ.
003170     ADD 1 TO WS-DRVR-ROWS.
003180     WRITE TXO-DRVR-REC FROM TXI-DRVR-REC.
003190 210-EXIT.
003200     EXIT.
003210*
003220 300-LOAD-TRIPS.
003230     OPEN INPUT  TRIPIN.
003240     OPEN OUTPUT TRIPBRZ.
003250     IF WS-TRIPIN-STATUS = TXW-FS-NOT-FOUND
003260         DISPLAY 'WARNING: TRIPS FEED NOT FOUND, '
003270             'BRONZE TRIPS WILL BE EMPTY'
003280         MOVE 'Y' TO WS-TRIPIN-MISSING
003290         MOVE 'Y' TO WS-TRIPIN-EOF
003300     ELSE
003310         IF WS-TRIPIN-STATUS NOT = TXW-FS-OK
003320             DISPLAY 'ERROR OPENING TRIPS FEED. RC: '
003330                 WS-TRIPIN-STATUS
003340             MOVE 'Y' TO WS-TRIPIN-EOF
003350         END-IF
003360     END-IF.
003370     PERFORM 310-TRIP-COPY-LOOP THRU 310-EXIT
003380         UNTIL WS-TRIPIN-EOF = 'Y'.
003390     IF WS-TRIPIN-MISSING = 'N'
003400         CLOSE TRIPIN
003410     END-IF.
003420     CLOSE TRIPBRZ.
003430     MOVE WS-TRIP-ROWS TO WS-TRIP-ROWS-ED.
003440     DISPLAY 'bronze.trips: rows=' WS-TRIP-ROWS-ED.
003450 300-EXIT.
003460     EXIT.
003470*
003480 310-TRIP-COPY-LOOP.
003490     READ TRIPIN INTO TXI-TRNB-REC
003500         AT END
003510             MOVE 'Y' TO WS-TRIPIN-EOF
003520             GO TO 310-EXIT
003530     END-READ.
003540     ADD 1 TO WS-TRIP-ROWS.
003550     WRITE TXO-TRNB-REC FROM TXI-TRNB-REC.
003560 310-EXIT.
003570     EXIT.
003580*
003590 400-LOAD-PAYMENTS.
003600     OPEN INPUT  PAYIN.
003610     OPEN OUTPUT PAYBRZ.
003620     IF WS-PAYIN-STATUS = TXW-FS-NOT-FOUND
003630         DISPLAY 'WARNING: PAYMENTS FEED NOT FOUND, '
003640             'BRONZE PAYMENTS WILL BE EMPTY'
003650         MOVE 'Y' TO WS-PAYIN-MISSING
003660         MOVE 'Y' TO WS-PAYIN-EOF
003670     ELSE
003680         IF WS-PAYIN-STATUS NOT = TXW-FS-OK
003690             DISPLAY 'ERROR OPENING PAYMENTS FEED. RC: '
003700                 WS-PAYIN-STATUS
003710             MOVE 'Y' TO WS-PAYIN-EOF
003720         END-IF
003730     END-IF.
003740     PERFORM 410-PAYMENT-COPY-LOOP THRU 410-EXIT
003750         UNTIL WS-PAYIN-EOF = 'Y'.
003760     IF WS-PAYIN-MISSING = 'N'
003770         CLOSE PAYIN
003780     END-IF.
003790     CLOSE PAYBRZ.
003800     MOVE WS-PAY-ROWS TO WS-PAY-ROWS-ED.
003810     DISPLAY 'bronze.payments: rows=' WS-PAY-ROWS-ED.
003820 400-EXIT.
003830     EXIT.
003840*
003850 410-PAYMENT-COPY-LOOP.
003860     READ PAYIN INTO TXI-PAYB-REC
003870         AT END
003880             MOVE 'Y' TO WS-PAYIN-EOF
003890             GO TO 410-EXIT
003900     END-READ.
003910     ADD 1 TO WS-PAY-ROWS.
003920     WRITE TXO-PAYB-REC FROM TXI-PAYB-REC.
003930 410-EXIT.
003940     EXIT.
003950*
003960 800-BUILD-RUN-TIMESTAMP.
003970     MOVE TXW-CTL-RUN-TIMESTAMP TO DEBUG-RUN-TIMESTAMP.
003980*
003990***************************************************************
004000* One combined rows-across-all-tables line, so Ops does not
004010* have to add up the four bronze.<table> lines by hand.
004020***************************************************************
004030 900-GRAND-TOTAL.
004040     MOVE 0 TO WS-GRAND-TOTAL-ROWS.
004050     MOVE 1 TO WS-TABLE-IDX.
004060     PERFORM 905-SUM-LOOP THRU 905-EXIT
004070         UNTIL WS-TABLE-IDX > 4.
004080     MOVE WS-GRAND-TOTAL-ROWS TO WS-GRAND-TOTAL-ED.
004090     DISPLAY 'bronze.total: rows=' WS-GRAND-TOTAL-ED.
004100     GO TO 900-EXIT.
004110*
004120 905-SUM-LOOP.
004130     ADD WS-ROW-COUNT-ENTRY (WS-TABLE-IDX) TO WS-GRAND-TOTAL-ROWS.
004140     ADD 1 TO WS-TABLE-IDX.
004150 905-EXIT.
004160     EXIT.
004170*
004180 900-EXIT.
004190     EXIT.
004200*
004210***************************************************************
004220* One line showing all eight file statuses side by side - the
004230* first thing the overnight support desk asks for when a run
004240* comes back with anything other than a clean RC.
004250***************************************************************
004260 910-SHOW-FILE-STATUSES.
004270     DISPLAY 'bronze.file-statuses: ' WS-FILE-STATUSES.
004280*
004290 END PROGRAM TXB01.
