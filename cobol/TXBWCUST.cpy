000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      txbwcust.cpy                                            *
000131*      (C) Copyright Metrocab Data Services. All Rights        *
000132*      Reserved.                                                *
000133*      Element of the Metrocab Nightly Medallion Batch suite    *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* Customer record. Same 50-byte layout is used for the raw
000300* bronze-stage copy (TXB01) and the deduped, cleansed silver
000400* copy (TXB02) - the silver builder never adds fields to this
000500* one, it only drops rows, so one copybook covers both stages.
000600* SIGNUP-DATE is carried as text; TXB02 blanks it out when the
000700* value does not parse as YYYY-MM-DD.
000800*
000900* AMENDMENT HISTORY
000910*   DATE     AUTH  DESC                                 CR#
000920*   03/14/94 RDS   ORIGINAL COPYBOOK                    CR0118
000930*   11/09/98 PKM   CONFIRMED SIGNUP-DATE YEAR IS FOUR    CR0477
000931*                  DIGITS - Y2K REVIEW, NO CHANGE NEEDED
001000*
001100     05  TXW-CUST-ID                 PIC X(10).
001200     05  TXW-CUST-NAME                PIC X(30).
001300     05  TXW-CUST-SIGNUP-DATE         PIC X(10).
001400     05  FILLER                      PIC X(02) VALUE SPACES.
