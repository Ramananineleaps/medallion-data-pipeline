000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      txbwrprf.cpy                                            *
000131*      (C) Copyright Metrocab Data Services. All Rights        *
000132*      Reserved.                                                *
000133*      Element of the Metrocab Nightly Medallion Batch suite    *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* Route-performance record, GOLD stage. One row per distinct
000300* PICKUP-LOCATION/DROP-LOCATION pair seen on a surviving silver
000400* trip. TXB03 builds this one from scratch every run in an
000500* OCCURS table since there is no route master file to join to -
000600* see WS-ROUTE-TABLE in TXB03's WORKING-STORAGE SECTION.
000700*
000800* AMENDMENT HISTORY
000810*   DATE     AUTH  DESC                                 CR#
000820*   04/02/94 RDS   ORIGINAL COPYBOOK                    CR0119
000900*
001000     05  TXW-RPRF-PICKUP-LOC          PIC X(20).
001100     05  TXW-RPRF-DROP-LOC            PIC X(20).
001200     05  TXW-RPRF-TRIPS-COUNT         PIC 9(07) COMP-3.
001300     05  TXW-RPRF-TOTAL-FARE          PIC S9(9)V99 COMP-3.
001400     05  TXW-RPRF-AVG-FARE            PIC S9(7)V99 COMP-3.
001500     05  FILLER                      PIC X(02) VALUE SPACES.
