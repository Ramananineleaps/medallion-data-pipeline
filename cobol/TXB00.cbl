000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. TXB00.
000030 AUTHOR.       R D STONE.
000040 INSTALLATION. METROCAB DATA SERVICES.
000050 DATE-WRITTEN. MARCH 1994.
000060 DATE-COMPILED.
000070 SECURITY.     NONE.
000080*
000090*-------------------------------------------------------------*
000100*                                                             *
000110*               @BANNER_START@                                *
000120*      txb00.cbl                                              *
000130*      (C) Copyright Metrocab Data Services.                  *
000140*      All Rights Reserved.                                   *
000150*                                                             *
000160* Element of the Nightly Medallion Batch suite                *
000170*               @BANNER_END@                                  *
000180*                                                             *
000190*-------------------------------------------------------------*
000200*
000210***************************************************************
000220*    DESCRIPTION
000230*
000240* BATCH DRIVER. This is the job step Ops actually schedules.
000250* It reads the one-card PARMCRD deck to find out which stage
000260* of the medallion run the operator wants, stamps the run with
000270* a single timestamp so every downstream step's log lines agree
000280* on what night this was, then CALLs TXB01 (bronze), TXB02
000290* (silver) and TXB03 (gold - which calls TXB04, reconciliation,
000300* on its own) in order, skipping whichever of those the PARMCRD
000310* card did not ask for.
000320*
000330* Valid step codes are BRONZE, SILVER, GOLD and ALL. ALL means
000340* run the whole chain, which is what the overnight schedule
000350* asks for every night; the individual codes exist for reruns,
000360* when only one stage needs to be replayed after a fix.
000370*
000380* A PARMCRD card that is missing, blank or carries anything we
000390* do not recognize is not treated as an abend - it defaults to
000400* ALL and logs a warning, the same "do not take the whole run
000410* down over a bad card" philosophy TXB01 uses for a missing
000420* feed. An operator who fat-fingers the card still gets a full
000430* run, just not a silent one.
000440*
000450***************************************************************
000460*     AMENDMENT HISTORY
000470*
000480*      DATE       AUTHOR   DESCRIPTION                    CR#
000490*      03/07/94   RDS      ORIGINAL PROGRAM               CR0117
000500*      11/12/98   PKM      Y2K REVIEW - WINDOWED THE      CR0477
000510*                          TWO-DIGIT ACCEPT FROM DATE
000520*                          YEAR (00-49 IS 20XX, ELSE 19XX)
000530*      09/14/02   LJH      NO CHANGE NEEDED - TXB03 NOW   CR0560
000540*                          CALLS TXB04 DIRECTLY, THIS
000550*                          PROGRAM NEVER CALLED IT
000560*      03/11/05   LJH      BAD/MISSING PARMCRD CARD NOW   CR0561
000570*                          DEFAULTS TO ALL INSTEAD OF
000580*                          ABENDING THE JOB STEP
000590*
000600***************************************************************
000610*     FILES
000620*
000630*     PARMCRD - one-card parameter deck, line sequential,
000640*         cols 1-8 carry the step code, may be absent
000650*
000660***************************************************************
000670*     CICS RESOURCES
000680*
000690*     N/A - BATCH PROGRAM, NO CICS RESOURCES USED
000700*
000710***************************************************************
000720*     UTILITIES
000730*
000740*     N/A
000750*
000760***************************************************************
000770*     COPYBOOKS
000780*
000790*     TXBWCTRL - Step-control area passed to TXB01/02/03
000800*
000810***************************************************************
000820*
000830 ENVIRONMENT DIVISION.
000840 CONFIGURATION SECTION.
000850 SPECIAL-NAMES.
000860     C01 IS TOP-OF-FORM.
000870 INPUT-OUTPUT SECTION.
000880 FILE-CONTROL.
000890*
000900     SELECT PARMCRD      ASSIGN TO PARMCRD
000910         ORGANIZATION IS LINE SEQUENTIAL
000920         FILE STATUS  IS  WS-PARMCRD-STATUS.
000930*
000940 DATA DIVISION.
000950 FILE SECTION.
000960*
000970 FD  PARMCRD
000980     LABEL RECORDS ARE STANDARD.
000990 01  WS-PARM-CARD-REC            PIC X(80).
001000*
001010 WORKING-STORAGE SECTION.
001020*
001030 01  WS-DEBUG-DETAILS.
001040     05  FILLER                   PIC X(32)
001050           VALUE 'TXB00---------WORKING STORAGE  '.
001060     05  FILLER                   PIC X(26) VALUE SPACES.
001070     05  FILLER                   PIC X(22) VALUE SPACES.
001080*
001090* The step code is lifted out of the card by this REDEFINES -
001100* cols 1-8 are the code, the rest of the card is not used today
001110* but is left on the layout for whatever PARMCRD grows next.
001120 01  WS-PARM-CARD-VIEW REDEFINES WS-PARM-CARD-REC.
001130     05  WS-PARM-STEP-CODE        PIC X(08).
001140     05  FILLER                   PIC X(72).
001150*
001160 01  WS-FILE-STATUSES.
001170     05  WS-PARMCRD-STATUS        PIC X(02) VALUE SPACES.
001180 01  WS-FILE-STATUS-CHARS REDEFINES WS-FILE-STATUSES.
001190     05  WS-FS-CHAR               PIC X(01) OCCURS 2 TIMES.
001200*
001210*
001220 77  WS-PARMCRD-MISSING          PIC X(01) VALUE 'N'.
001230*
001240* The step code this run is actually honoring, once the card
001250* has been read and validated (or defaulted). Kept separate
001260* from WS-PARM-STEP-CODE above so a bad card does not leave
001270* garbage in the field the 88-levels below are tested against.
001280 01  WS-RUN-STEP-CODE            PIC X(08) VALUE 'ALL'.
001290     88  WS-RUN-STEP-IS-BRONZE       VALUE 'BRONZE'.
001300     88  WS-RUN-STEP-IS-SILVER       VALUE 'SILVER'.
001310     88  WS-RUN-STEP-IS-GOLD         VALUE 'GOLD'.
001320     88  WS-RUN-STEP-IS-ALL          VALUE 'ALL'.
001330*
001340* ACCEPT FROM DATE still hands back a two-digit year on this
001350* box - 200-BUILD-RUN-TIMESTAMP windows it below. ACCEPT FROM
001360* TIME is hundredths of a second, HHMMSSHH.
001370 01  WS-DATE-WORK                PIC 9(06) VALUE 0.
001380 01  WS-DATE-PARTS REDEFINES WS-DATE-WORK.
001390     05  WS-DATE-YY               PIC 9(02).
001400     05  WS-DATE-MM               PIC 9(02).
001410     05  WS-DATE-DD               PIC 9(02).
001420*
001430 01  WS-TIME-WORK                PIC 9(08) VALUE 0.
001440 01  WS-TIME-PARTS REDEFINES WS-TIME-WORK.
001450     05  WS-TIME-HH               PIC 9(02).
001460     05  WS-TIME-MI               PIC 9(02).
001470     05  WS-TIME-SS               PIC 9(02).
001480     05  WS-TIME-HS               PIC 9(02).
001490*
001500 01  WS-CENTURY-WORK             PIC 9(02) COMP VALUE 0.
001510 01  WS-YEAR-WORK                PIC 9(04) COMP VALUE 0.
001520*
001530 01  WS-TIMESTAMP-WORK           PIC X(26) VALUE SPACES.
001540*
001550 01  WS-LITERALS.
001560     COPY TXBWLITS.
001570*
001580 01  WS-CONTROL-AREA.
001590     COPY TXBWCTRL.
001600*
001610***************************************************************
001620 PROCEDURE DIVISION.
001630***************************************************************
001640*
001650 000-MAIN.
001660     PERFORM 100-READ-PARM-CARD THRU 100-EXIT.
001670     PERFORM 200-BUILD-RUN-TIMESTAMP.
001680     DISPLAY 'driver run step:      ' WS-RUN-STEP-CODE.
001690     DISPLAY 'driver run timestamp: ' WS-TIMESTAMP-WORK.
001700     PERFORM 300-RUN-BRONZE.
001710     PERFORM 400-RUN-SILVER.
001720     PERFORM 500-RUN-GOLD.
001730     PERFORM 910-SHOW-FILE-STATUSES.
001740     STOP RUN.
001750*
001760***************************************************************
001770* 100 - Pick up the operator's step code. A missing file, a
001780* blank card or anything that is not one of the four valid
001790* codes all default to ALL rather than stop the job (CR0561).
001800***************************************************************
001810 100-READ-PARM-CARD.
001820     OPEN INPUT PARMCRD.
001830     IF WS-PARMCRD-STATUS = TXW-FS-NOT-FOUND
001840         DISPLAY 'WARNING: PARMCRD NOT FOUND, DEFAULTING '
001850             'TO STEP=ALL'
001860         MOVE 'Y' TO WS-PARMCRD-MISSING
001870         GO TO 100-EXIT
001880     END-IF.
001890     IF WS-PARMCRD-STATUS NOT = TXW-FS-OK
001900         DISPLAY 'ERROR OPENING PARMCRD. RC: '
001910             WS-PARMCRD-STATUS ' - DEFAULTING TO STEP=ALL'
001920         GO TO 100-EXIT
001930     END-IF.
001940     READ PARMCRD INTO WS-PARM-CARD-REC
001950         AT END
001960             DISPLAY 'WARNING: PARMCRD IS EMPTY, '
001970                 'DEFAULTING TO STEP=ALL'
001980             CLOSE PARMCRD
001990             GO TO 100-EXIT
002000     END-READ.
002010     CLOSE PARMCRD.
002020     MOVE WS-PARM-STEP-CODE TO WS-RUN-STEP-CODE.
002030     IF NOT WS-RUN-STEP-IS-BRONZE
002040         AND NOT WS-RUN-STEP-IS-SILVER
002050         AND NOT WS-RUN-STEP-IS-GOLD
002060         AND NOT WS-RUN-STEP-IS-ALL
002070         DISPLAY 'WARNING: PARMCRD STEP CODE "'
002080             WS-PARM-STEP-CODE '" NOT RECOGNIZED, '
002090             'DEFAULTING TO STEP=ALL'
002100         MOVE 'ALL' TO WS-RUN-STEP-CODE
002110     END-IF.
002120 100-EXIT.
002130     EXIT.
002140*
002150***************************************************************
002160* 200 - Stamp the run. The same timestamp goes down to every
002170* program this driver CALLs so a bronze, silver and gold log
002180* line from the same night all show the same clock (CR0477
002190* windowed the two-digit year that ACCEPT FROM DATE returns).
002200***************************************************************
002210 200-BUILD-RUN-TIMESTAMP.
002220     ACCEPT WS-DATE-WORK FROM DATE.
002230     ACCEPT WS-TIME-WORK FROM TIME.
002240     IF WS-DATE-YY < 50
002250         MOVE 20 TO WS-CENTURY-WORK
002260     ELSE
002270         MOVE 19 TO WS-CENTURY-WORK
002280     END-IF.
002290     COMPUTE WS-YEAR-WORK = WS-CENTURY-WORK * 100 + WS-DATE-YY.
002300     STRING WS-YEAR-WORK    DELIMITED BY SIZE
002310             '-'            DELIMITED BY SIZE
002320             WS-DATE-MM     DELIMITED BY SIZE
002330             '-'            DELIMITED BY SIZE
002340             WS-DATE-DD     DELIMITED BY SIZE
002350             '-'            DELIMITED BY SIZE
002360             WS-TIME-HH     DELIMITED BY SIZE
002370             '.'            DELIMITED BY SIZE
002380             WS-TIME-MI     DELIMITED BY SIZE
002390             '.'            DELIMITED BY SIZE
002400             WS-TIME-SS     DELIMITED BY SIZE
002410             '.'            DELIMITED BY SIZE
002420             WS-TIME-HS     DELIMITED BY SIZE
002430         INTO WS-TIMESTAMP-WORK
002440     END-STRING.
002450     MOVE WS-TIMESTAMP-WORK TO TXW-CTL-RUN-TIMESTAMP.
002460*
002470***************************************************************
002480* 300 - Bronze. Raw feeds copied onto the bronze files TXB02
002490* will re-read.
002500***************************************************************
002510 300-RUN-BRONZE.
002520     IF WS-RUN-STEP-IS-BRONZE OR WS-RUN-STEP-IS-ALL
002530         MOVE 'BRONZE' TO TXW-CTL-STEP-CODE
002540         MOVE +0 TO TXW-CTL-RETURN-CODE
002550         CALL 'TXB01' USING WS-CONTROL-AREA
002560         IF TXW-CTL-STEP-FAILED
002570             DISPLAY 'WARNING: TXB01 RETURNED RC='
002580                 TXW-CTL-RETURN-CODE
002590         END-IF
002600     END-IF.
002610*
002620***************************************************************
002630* 400 - Silver. Cleans and validates bronze into the silver
002640* files TXB03 will re-read.
002650***************************************************************
002660 400-RUN-SILVER.
002670     IF WS-RUN-STEP-IS-SILVER OR WS-RUN-STEP-IS-ALL
002680         MOVE 'SILVER' TO TXW-CTL-STEP-CODE
002690         MOVE +0 TO TXW-CTL-RETURN-CODE
002700         CALL 'TXB02' USING WS-CONTROL-AREA
002710         IF TXW-CTL-STEP-FAILED
002720             DISPLAY 'WARNING: TXB02 RETURNED RC='
002730                 TXW-CTL-RETURN-CODE
002740         END-IF
002750     END-IF.
002760*
002770***************************************************************
002780* 500 - Gold. Builds the three dashboard extracts and, on its
002790* own, calls TXB04 to reconcile the night's numbers - this
002800* driver does not call TXB04 directly (CR0560).
002810***************************************************************
002820 500-RUN-GOLD.
002830     IF WS-RUN-STEP-IS-GOLD OR WS-RUN-STEP-IS-ALL
002840         MOVE 'GOLD' TO TXW-CTL-STEP-CODE
002850         MOVE +0 TO TXW-CTL-RETURN-CODE
002860         CALL 'TXB03' USING WS-CONTROL-AREA
002870         IF TXW-CTL-STEP-FAILED
002880             DISPLAY 'WARNING: TXB03 RETURNED RC='
002890                 TXW-CTL-RETURN-CODE
002900         END-IF
002910     END-IF.
002920*
002930***************************************************************
002940* 910 - Same file-status echo every program in the suite ends
002950* with, so a JCL-level grep for FILE-STATUSES finds every step.
002960***************************************************************
002970 910-SHOW-FILE-STATUSES.
002980     DISPLAY 'driver.file-statuses: ' WS-FILE-STATUSES.
002990*
003000 END PROGRAM TXB00.
